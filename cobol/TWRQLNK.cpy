000100*****************************************************************
000200*                                                               *
000300*   COPY BOOK  . . . . . TWRQLNK                                *
000400*   DESCRIBES . . . . . THE CALL INTERFACE BETWEEN TWRBAT01     *
000500*                       AND THE QUEUE-ENGINE SUBROUTINE         *
000600*                       TWRQUE02.  ONE FUNCTION CODE SELECTS    *
000700*                       WHICH RULE TWRQUE02 APPLIES; THE        *
000800*                       REMAINING FIELDS ARE ITS IN/OUT         *
000900*                       PARAMETERS.  COPIED INTO WORKING-       *
001000*                       STORAGE OF THE CALLER AND THE LINKAGE   *
001100*                       SECTION OF THE CALLED PROGRAM SO BOTH   *
001200*                       SIDES AGREE ON LAYOUT BYTE FOR BYTE.     *
001300*                                                               *
001400*****************************************************************
001500 01  TWR-QUE-LINKAGE.
001600     05  TWR-QUE-FUNCTION           PIC X(8).
001700         88  TWR-QUE-FN-FIND-GATE       VALUE 'FINDGATE'.
001800         88  TWR-QUE-FN-LAND-PEEK       VALUE 'LANDPEEK'.
001900         88  TWR-QUE-FN-LAND-POP        VALUE 'LANDPOP '.
002000         88  TWR-QUE-FN-TAKE-POP        VALUE 'TAKEPOP '.
002100         88  TWR-QUE-FN-PLACE-ALL       VALUE 'PLACEALL'.
002200         88  TWR-QUE-FN-RENDER-LAND     VALUE 'RENDERLQ'.
002300     05  TWR-QUE-ACFT-IDX-IN        PIC 9(3)  COMP-3.
002400     05  TWR-QUE-TERM-IDX-OUT       PIC 9(3)  COMP-3.
002500     05  TWR-QUE-GATE-IDX-OUT       PIC 9(3)  COMP-3.
002600     05  TWR-QUE-LANDQ-IDX-OUT      PIC 9(3)  COMP-3.
002700     05  TWR-QUE-FOUND-SW           PIC X.
002800         88  TWR-QUE-WAS-FOUND          VALUE 'Y'.
002900     05  FILLER                     PIC X(08).
