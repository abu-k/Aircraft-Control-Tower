000100****************************************************************
000200* PROGRAM:  TWRBAT01
000300*           CONTROL TOWER SIMULATION - BATCH DRIVER
000400*
000500* AUTHOR :  R. HALVORSEN
000600*           AIRSPACE SYSTEMS GROUP
000700* INSTALLATION.  METROPOLITAN AIRSPACE CONTROL DIV - DATA CENTER
000800* DATE-WRITTEN.  18 JUN 1984.
000900* DATE-COMPILED.
001000* SECURITY.      AIRSIDE OPS INTERNAL USE ONLY - NOT FOR RELEASE
001100*                OUTSIDE THE CONTROL DIVISION.
001200*
001300* THIS JOB LOADS A CONTROL TOWER SNAPSHOT (TICK COUNTER,
001400* AIRCRAFT ROSTER, TERMINAL/GATE LAYOUT, AND THE TAKEOFF/
001500* LANDING/LOADING QUEUES) FROM FOUR SAVE FILES, THEN DRIVES
001600* THE TOWER THROUGH ONE SIMULATION TICK FOR EVERY "TICK"
001700* TRANSACTION FOUND ON THE CONTROL FILE, WRITING A STATUS
001800* LINE TO THE REPORT FILE AFTER EACH ONE.  A "LOAD" TRANSACTION
001900* RUNS THE LOADING-BAY COUNTDOWN STEP INSTEAD OF A TICK.  AT
002000* END OF THE CONTROL FILE THE FINAL QUEUE CONTENTS ARE
002100* RENDERED IN BOTH HUMAN-READABLE AND MACHINE-READABLE FORM.
002200*
002300* SAVE-FILE LINES ARE MALFORMED-REJECTED, NOT MALFORMED-
002400* TOLERATED - ANY FIELD THAT FAILS ITS RANGE OR FORMAT CHECK
002500* ABORTS THE RUN WITH A REASON CODE ON SYSOUT AND A NON-ZERO
002600* RETURN CODE.  THERE IS NO PARTIAL-LOAD RECOVERY.
002700*
002800*----------------------------------------------------------------
002900*                     C H A N G E   L O G
003000*----------------------------------------------------------------
003100* 840618 RH  INITIAL VERSION - TICK/AIRCRAFT/TERMINAL/QUEUE LOAD.
003200* 840703 RH  ADDED GATE-OCCUPIED SWITCH, WAS COMPARING CALLSIGN
003300*            TO 'empty' ON EVERY GATE LOOKUP INSTEAD OF ONCE.
003400* 850114 RH  FIXED CARGO-RANGE CHECK TO USE FREIGHT CAPACITY FOR
003500*            FREIGHT-CLASS AIRCRAFT, WAS ALWAYS CHECKING PASS-
003600*            ENGER CAPACITY. REQ AS-0147.
003700* 851230 TO  TANDY OKONKWO TAKING OVER MAINTENANCE FROM R.H.
003800*            WHO TRANSFERRED TO THE RADAR GROUP.
003900* 860822 TO  TICK-PARITY CONTROL BREAK WAS TESTING TICKS-ELAPSED
004000*            AFTER THE INCREMENT INSTEAD OF BEFORE - LANDING
004100*            PRIORITY WAS FLIPPING EVERY OTHER RUN. REQ AS-0203.
004200* 870411 TO  ADDED LOADING-AIRCRAFT COUNTDOWN STEP (520) AS A
004300*            SEPARATE CONTROL-FILE TRANSACTION, SEPARATE FROM
004400*            THE PER-TICK ADVANCE PER THE FLIGHT-OPS
004500*            REQUIREMENTS BINDER, REQ AS-0140.
004600* 880905 TO  CORRECTED TASK-LIST TOKEN SCAN - A TRAILING COMMA
004700*            WAS PRODUCING A BOGUS EMPTY TASK ROW. REQ AS-0261.
004800* 891017 MD  MARIE DELACROIX - ADDED QUEUE-ENGINE SUBROUTINE
004900*            CALL (TWRQUE02) SO THE LANDING-QUEUE PRIORITY RULE
005000*            LIVES IN ONE PLACE INSTEAD OF BEING COPIED INTO
005100*            EVERY CALLER.
005200* 900305 MD  GATE-FINDING RULE NOW SKIPS TERMINALS IN EMERGENCY
005300*            STATUS ENTIRELY RATHER THAN JUST SKIPPING THEIR
005400*            OCCUPIED GATES. REQ AS-0308.
005500* 911119 MD  WIDENED AIRCRAFT-COUNT HEADER FROM 9(3) TO 9(5) -
005600*            ROSTER SIZE AT PEAK SEASON EXCEEDED 999 IN TEST.
005700* 930227 TO  LOADING MAP DECREMENT-THEN-REMOVE LOGIC PRESERVED
005800*            AS A SINGLE PASS PER THE FLIGHT-OPS REQUIREMENTS
005900*            BINDER EVEN THOUGH IT LOOKS LIKE TWO PASSES.
006000*            DO NOT "FIX" THIS WITHOUT CHECKING REQ AS-0117.
006100* 940812 MD  ADDED REJECT-REASON 88-LEVELS SO OPERATIONS CAN
006200*            MATCH SYSOUT MESSAGES TO THE RUN BOOK WITHOUT
006300*            CALLING THE PROGRAMMER ON CALL. REQ AS-0355.
006400* 960503 TO  TICKS-REMAINING ON THE LOADING RECORD IS CHECKED
006500*            FOR "< 0" NOT "< 1" EVEN THOUGH THE RUN BOOK SAYS
006600*            "MUST BE AT LEAST ONE" - THIS MATCHES THE SOURCE
006700*            SYSTEM'S ACTUAL CHECK. LEAVE AS IS. REQ AS-0388.
006800* 981130 MD  Y2K REMEDIATION - DATE FIELDS IN THIS PROGRAM ARE
006900*            DISPLAY/SYSOUT ONLY, NO STORED TRANSACTION DATES;
007000*            NO CODE CHANGE REQUIRED, LOGGED PER DIVISION
007100*            Y2K SIGN-OFF AS-Y2K-041.
007200* 990406 TO  ADDED VERBOSE UPSI-0 SWITCH FOR EXTRA SYSOUT ON
007300*            REJECTED RECORDS DURING THE PEAK-SEASON RE-LOAD.
007400****************************************************************
007500 IDENTIFICATION DIVISION.
007600 PROGRAM-ID. TWRBAT01.
007700 AUTHOR. R. HALVORSEN.
007800 INSTALLATION. METROPOLITAN AIRSPACE CONTROL DIV - DATA CENTER.
007900 DATE-WRITTEN. 18 JUN 1984.
008000 DATE-COMPILED.
008100 SECURITY. AIRSIDE OPS INTERNAL USE ONLY.
008200
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-370.
008600 OBJECT-COMPUTER. IBM-370.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS TWR-ALPHA-CLASS IS 'A' THRU 'Z'
009000     UPSI-0 ON STATUS IS TWR-VERBOSE-ON
009100OFF STATUS IS TWR-VERBOSE-OFF.
009200
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT TICK-FILE     ASSIGN TO TICKFILE
009600   ACCESS IS SEQUENTIAL
009700   FILE STATUS  IS  WS-TICKFILE-STATUS.
009800
009900     SELECT AIRCRAFT-FILE ASSIGN TO ACFTFILE
010000   ACCESS IS SEQUENTIAL
010100   FILE STATUS  IS  WS-ACFTFILE-STATUS.
010200
010300     SELECT TERMINAL-FILE ASSIGN TO TRMFILE
010400   ACCESS IS SEQUENTIAL
010500   FILE STATUS  IS  WS-TRMFILE-STATUS.
010600
010700     SELECT QUEUE-FILE    ASSIGN TO QUEFILE
010800   ACCESS IS SEQUENTIAL
010900   FILE STATUS  IS  WS-QUEFILE-STATUS.
011000
011100     SELECT CONTROL-FILE  ASSIGN TO CTLFILE
011200   ACCESS IS SEQUENTIAL
011300   FILE STATUS  IS  WS-CTLFILE-STATUS.
011400
011500     SELECT REPORT-FILE   ASSIGN TO TWRRPT
011600   FILE STATUS  IS  WS-RPTFILE-STATUS.
011700
011800*****************************************************************
011900 DATA DIVISION.
012000 FILE SECTION.
012100
012200*        ONE-LINE SAVE FILE - THE ELAPSED-TICK COUNT CARRIED FORWARD
012300*        FROM THE PRIOR RUN.  A FRESH SIMULATION STARTS THIS FILE AT
012400*        "0"; AN ONGOING ONE CARRIES WHATEVER 530-WRITE-STATUS-LINE'S
012500*        PREDECESSOR LEFT BEHIND LAST RUN.
012600 FD  TICK-FILE
012700     LABEL RECORDS ARE STANDARD
012800     BLOCK CONTAINS 0
012900     RECORDING MODE IS F.
013000 01  TICK-FILE-RECORD              PIC X(20).
013100
013200 FD  AIRCRAFT-FILE
013300     LABEL RECORDS ARE STANDARD
013400     BLOCK CONTAINS 0
013500     RECORDING MODE IS F.
013600 01  AIRCRAFT-FILE-RECORD          PIC X(260).
013700*--------------------------------------------------------------
013800*    ALTERNATE VIEW - LETS 200-LOAD-AIRCRAFT-FILE PEEK AT THE
013900*    LEADING COUNT TOKEN OF THE HEADER LINE WITHOUT AN UNSTRING.
014000*--------------------------------------------------------------
014100 01  AIRCRAFT-HDR-VIEW REDEFINES AIRCRAFT-FILE-RECORD.
014200     05  AHDR-LITERAL-PART          PIC X(9).
014300     05  FILLER                     PIC X(251).
014400
014500*        FIXED 80-BYTE TERMINAL-FILE RECORD - BOTH TERMINAL HEADER
014600*        LINES AND GATE LINES SHARE THIS SAME FD, DISTINGUISHED ONLY
014700*        BY POSITION IN THE FILE (SEE 320/330-SERIES PARAGRAPHS).
014800 FD  TERMINAL-FILE
014900     LABEL RECORDS ARE STANDARD
015000     BLOCK CONTAINS 0
015100     RECORDING MODE IS F.
015200 01  TERMINAL-FILE-RECORD          PIC X(80).
015300
015400 FD  QUEUE-FILE
015500     LABEL RECORDS ARE STANDARD
015600     BLOCK CONTAINS 0
015700     RECORDING MODE IS F.
015800 01  QUEUE-FILE-RECORD             PIC X(2900).
015900*--------------------------------------------------------------
016000*    ALTERNATE VIEW - EACH QUEUE-FILE SECTION STARTS WITH A
016100*    HEADER LINE (TakeoffQueue/LandingQueue/LoadingAircraft PLUS
016200*    A COUNT).  THIS VIEW LETS 440/450-SERIES PARAGRAPHS CHECK
016300*    THE HEADER TYPE BEFORE COMMITTING TO A FULL UNSTRING.
016400*--------------------------------------------------------------
016500 01  QUEUE-HDR-VIEW REDEFINES QUEUE-FILE-RECORD.
016600     05  QHDR-TYPE-PART             PIC X(15).
016700     05  FILLER                     PIC X(2885).
016800
016900 FD  CONTROL-FILE
017000     LABEL RECORDS ARE STANDARD
017100     BLOCK CONTAINS 0
017200     RECORDING MODE IS F.
017300 01  CONTROL-FILE-RECORD.
017400     05  CTL-CODE                  PIC X(6).
017500     05  FILLER  REDEFINES CTL-CODE.
017600   10  CTL-COMMENT-FLAG      PIC X.
017700   10  FILLER                PIC X(5).
017800     05  FILLER                    PIC X(74).
017900
018000*        132-BYTE PRINT LINE, ONE FD FOR EVERY REPORT THIS PROGRAM
018100*        WRITES - REJECT LINES, PER-TICK STATUS LINES, AND THE FINAL
018200*        TakeoffQueue/LandingQueue RENDER ALL SHARE IT.
018300 FD  REPORT-FILE
018400     LABEL RECORDS ARE STANDARD
018500     BLOCK CONTAINS 0
018600     RECORDING MODE IS F.
018700 01  REPORT-RECORD                 PIC X(132).
018800
018900*****************************************************************
019000 WORKING-STORAGE SECTION.
019100*****************************************************************
019200
019300 COPY TWRTICK.
019400 COPY TWRACFT.
019500 COPY TWRTRM.
019600 COPY TWRQUE.
019700 COPY TWRQLNK.
019800
019900*----------------- FILE STATUS / EOF SWITCHES ------------------
020000 01  WS-FILE-STATUS.
020100     05  WS-TICKFILE-STATUS        PIC X(2)  VALUE SPACES.
020200     05  WS-ACFTFILE-STATUS        PIC X(2)  VALUE SPACES.
020300     05  WS-TRMFILE-STATUS         PIC X(2)  VALUE SPACES.
020400     05  WS-QUEFILE-STATUS         PIC X(2)  VALUE SPACES.
020500     05  WS-CTLFILE-STATUS         PIC X(2)  VALUE SPACES.
020600     05  WS-RPTFILE-STATUS         PIC X(2)  VALUE SPACES.
020700
020800 01  WS-EOF-SWITCHES.
020900     05  WS-CTL-FILE-EOF           PIC X     VALUE 'N'.
021000   88  WS-CTL-AT-EOF                      VALUE 'Y'.
021100
021200*----------------- FATAL-REJECT / REASON-CODE AREA -------------
021300*        REASON CODES 10-27 ARE ASSIGNED IN LOAD-STEP ORDER, NOT
021400*        ALPHABETICALLY -- 10-14 ARE TICK/AIRCRAFT-COUNT PROBLEMS,
021500*        15-20 ARE PER-FIELD AIRCRAFT-LINE PROBLEMS, 21-25 ARE
021600*        TERMINAL/GATE PROBLEMS, 26-27 ARE LOADING-MAP PROBLEMS.
021700*        A NEW REJECT CONDITION TAKES THE NEXT FREE NUMBER IN ITS
021800*        OWN BAND; DO NOT RENUMBER EXISTING CODES -- THEY ARE
021900*        REFERENCED IN OPERATIONS RUNBOOKS BY NUMBER.
022000 01  WS-REJECT-AREA.
022100     05  WS-REJECT-SW              PIC X     VALUE 'N'.
022200   88  WS-REJECTED                        VALUE 'Y'.
022300     05  WS-REJECT-REASON          PIC 9(2)  COMP-3 VALUE 0.
022400   88  WS-RSN-BAD-TICK               VALUE 10.
022500   88  WS-RSN-SHORT-ACFT-FILE        VALUE 11.
022600   88  WS-RSN-BAD-ACFT-COUNT         VALUE 12.
022700   88  WS-RSN-BAD-FIELD-COUNT        VALUE 13.
022800   88  WS-RSN-UNKNOWN-MODEL          VALUE 14.
022900   88  WS-RSN-BAD-FUEL-RANGE         VALUE 15.
023000   88  WS-RSN-BAD-EMERG-FLAG         VALUE 16.
023100   88  WS-RSN-BAD-CARGO-RANGE        VALUE 17.
023200   88  WS-RSN-BAD-TASK-TYPE          VALUE 18.
023300   88  WS-RSN-MULTI-AT-IN-TASK       VALUE 19.
023400   88  WS-RSN-BAD-PERCENT-RANGE      VALUE 20.
023500   88  WS-RSN-BAD-QUEUE-HEADER       VALUE 21.
023600   88  WS-RSN-UNRESOLVED-CSIGN       VALUE 22.
023700   88  WS-RSN-BAD-TERM-HEADER        VALUE 23.
023800   88  WS-RSN-BAD-GATE-LINE          VALUE 24.
023900   88  WS-RSN-SHORT-TERM-FILE        VALUE 25.
024000   88  WS-RSN-BAD-LOADING-HDR        VALUE 26.
024100   88  WS-RSN-BAD-LOADING-TICKS      VALUE 27.
024200     05  WS-REJECT-TEXT            PIC X(60) VALUE SPACES.
024300
024400*----------------- AIRCRAFT-LINE PARSE WORK AREA ---------------
024500*        ONE GROUP PER AIRCRAFT DATA LINE, RE-USED ACROSS ALL 200
024600*        POSSIBLE ROSTER ROWS -- NOTHING HERE SURVIVES PAST THE
024700*        PARAGRAPH THAT FILLS IT, SINCE EVERY FIELD THAT MUST
024800*        PERSIST IS COPIED INTO THE ROSTER ROW ITSELF (TWRACFT).
024900 01  WS-ACFT-PARSE.
025000     05  WS-ACFT-FIELD-TALLY       PIC 9(2)  COMP-3.
025100     05  WS-ACFT-CALLSIGN-IN       PIC X(8).
025200     05  WS-ACFT-CHARCODE-IN       PIC X(20).
025300     05  WS-ACFT-TASKLIST-IN       PIC X(200).
025400     05  WS-ACFT-TASKLIST-LEN      PIC 9(3)  COMP-3.
025500     05  WS-ACFT-FUEL-TEXT         PIC X(9).
025600     05  WS-ACFT-FUEL-NUM REDEFINES WS-ACFT-FUEL-TEXT
025700                       PIC 9(6).9(2).
025800     05  WS-ACFT-EMERG-IN          PIC X(5).
025900     05  WS-ACFT-CARGO-IN          PIC X(5)  JUSTIFIED RIGHT.
026000     05  WS-ACFT-HDR-COUNT         PIC X(9)  JUSTIFIED RIGHT.
026100     05  WS-ACFT-HDR-COUNT-N       PIC 9(5)  COMP-3.
026200     05  WS-ACFT-DATA-READ         PIC 9(5)  COMP-3.
026300     05  WS-ACFT-MODEL-FOUND-SW    PIC X.
026400   88  WS-ACFT-MODEL-FOUND               VALUE 'Y'.
026500
026600*----------------- TASK-TOKEN PARSE WORK AREA ------------------
026700 01  WS-TASK-PARSE.
026800     05  WS-TASK-TOKEN             PIC X(12).
026900     05  WS-TASK-PTR               PIC 9(3)  COMP-3.
027000     05  WS-TASK-AT-TALLY          PIC 9(2)  COMP-3.
027100     05  WS-TASK-TYPE-PART         PIC X(8).
027200     05  WS-TASK-PCT-PART          PIC X(4)  JUSTIFIED RIGHT.
027300
027400*----------------- TERMINAL / GATE PARSE WORK AREA -------------
027500 01  WS-TERM-PARSE.
027600     05  WS-TERM-HDR-COUNT         PIC X(9)  JUSTIFIED RIGHT.
027700     05  WS-TERM-HDR-COUNT-N       PIC 9(3)  COMP-3.
027800     05  WS-TERM-FIELD-TALLY       PIC 9(2)  COMP-3.
027900     05  WS-TERM-TYPE-IN           PIC X(18).
028000     05  WS-TERM-NUMBER-IN         PIC X(9)  JUSTIFIED RIGHT.
028100     05  WS-TERM-EMERG-IN          PIC X(5).
028200     05  WS-TERM-GATES-IN          PIC X(9)  JUSTIFIED RIGHT.
028300     05  WS-TERM-GATES-N           PIC 9(2)  COMP-3.
028400     05  WS-GATE-FIELD-TALLY       PIC 9(2)  COMP-3.
028500     05  WS-GATE-NUMBER-IN         PIC X(9)  JUSTIFIED RIGHT.
028600     05  WS-GATE-CALLSIGN-IN       PIC X(8).
028700
028800*----------------- QUEUE / LOADING-BLOCK PARSE WORK AREA -------
028900*        SHARED BY ALL THREE QUEUE-FILE BLOCKS (TAKEOFF, LANDING,
029000*        LOADINGAIRCRAFT) -- THE SAME HEADER FIELDS AND THE SAME
029100*        CALLSIGN-TOKEN FIELDS SERVE ALL THREE SINCE THE BLOCKS
029200*        ARE READ ONE AT A TIME, NEVER INTERLEAVED.
029300 01  WS-QUEUE-PARSE.
029400     05  WS-QHDR-FIELD-TALLY       PIC 9(2)  COMP-3.
029500     05  WS-QHDR-TYPE-IN           PIC X(15).
029600     05  WS-QHDR-COUNT-IN          PIC X(9)  JUSTIFIED RIGHT.
029700     05  WS-QHDR-COUNT-N           PIC 9(3)  COMP-3.
029800     05  WS-QCS-TOKEN              PIC X(8).
029900     05  WS-QCS-PTR                PIC 9(5)  COMP-3.
030000     05  WS-QCS-LINE-LEN           PIC 9(5)  COMP-3.
030100     05  WS-QCS-IDX                PIC 9(3)  COMP-3.
030200     05  WS-LOAD-PAIR              PIC X(14).
030300     05  WS-LOAD-CALLSIGN-PART     PIC X(8).
030400     05  WS-LOAD-TICKS-PART        PIC X(6)  JUSTIFIED RIGHT.
030500
030600*----------------- ROSTER LOOKUP / MISC WORK AREA --------------
030700 01  WS-LOOKUP-AREA.
030800     05  WS-FOUND-ACFT-IDX         PIC 9(3)  COMP-3.
030900     05  WS-FOUND-SW               PIC X.
031000   88  WS-ACFT-WAS-FOUND                  VALUE 'Y'.
031100
031200 01  WS-MISC-COUNTERS.
031300     05  WS-LOOP-I                 PIC 9(3)  COMP-3.
031400     05  WS-LOOP-J                 PIC 9(3)  COMP-3.
031500     05  WS-LANDED-SW              PIC X.
031600   88  WS-LANDING-OCCURRED                VALUE 'Y'.
031700     05  WS-FUEL-PCT               PIC 9(3)  COMP-3.
031800     05  WS-LOADM-NEW-TICKS        PIC 9(4)  COMP-3.
031900
032000*----------------- REPORT-LINE WORK AREA ------------------------
032100 01  WS-RENDER-LINE                PIC X(132).
032200 01  WS-RENDER-PTR                 PIC 9(3)  COMP-3.
032300 01  WS-RPT-ERROR-LINE.
032400     05  FILLER                    PIC X(12) VALUE '*** REJECT:'.
032500     05  WS-RPT-ERR-TEXT           PIC X(60) VALUE SPACES.
032600     05  FILLER                    PIC X(60) VALUE SPACES.
032700 01  WS-RPT-SPACES.
032800     05  FILLER                    PIC X(132) VALUE SPACES.
032900 01  WS-RPT-START-LINE.
033000     05  FILLER                    PIC X(40) VALUE
033100   'TWRBAT01 - TOWER SIMULATION BATCH RUN'.
033200     05  FILLER                    PIC X(92) VALUE SPACES.
033300
033400*****************************************************************
033500 PROCEDURE DIVISION.
033600*****************************************************************
033700
033800 000-MAIN.
033900*        THE MODEL TABLE IS VALUE-INDEPENDENT OF THE FOUR SAVE
034000*        FILES SO IT IS BUILT BEFORE ANY FILE IS EVEN OPENED.
034100     DISPLAY 'TWRBAT01 STARTED'.
034200     PERFORM 800-INIT-MODEL-TABLE.
034300     PERFORM 900-OPEN-ALL-FILES.
034400
034500*        FOUR LOAD STEPS, IN A FIXED ORDER, EACH GATED ON THE ONE
034600*        BEFORE IT NOT HAVING ALREADY REJECTED THE RUN.  A REJECT
034700*        PARTWAY THROUGH SIMPLY SKIPS THE REMAINING LOAD STEPS --
034800*        THE RUN STILL FALLS THROUGH TO THE REJECT-REPORT BELOW.
034900     PERFORM 100-LOAD-TICK-FILE THRU 100-EXIT.
035000     IF NOT WS-REJECTED
035100   PERFORM 200-LOAD-AIRCRAFT-FILE THRU 200-EXIT.
035200     IF NOT WS-REJECTED
035300   PERFORM 300-LOAD-TERMINAL-FILE THRU 300-EXIT.
035400     IF NOT WS-REJECTED
035500   PERFORM 400-LOAD-QUEUE-FILE THRU 400-EXIT.
035600
035700*        NO PARTIAL-LOAD RECOVERY -- A REJECTED LOAD ABENDS THE
035800*        JOB AFTER LOGGING ITS REASON CODE.  SEE 820-REPORT-REJECT.
035900     IF WS-REJECTED
036000   PERFORM 820-REPORT-REJECT THRU 820-EXIT
036100   PERFORM 9999-ABEND-STOP.
036200
036300     WRITE REPORT-RECORD FROM WS-RPT-START-LINE AFTER PAGE.
036400
036500*        ONE CONTROL-FILE TRANSACTION DRIVES EITHER ONE SIMULATION
036600*        TICK OR ONE LOADING-BAY COUNTDOWN PASS -- SEE THE CTL-CODE
036700*        DISPATCH INSIDE 500-PROCESS-CONTROL-TRANS.
036800     PERFORM 500-PROCESS-CONTROL-TRANS THRU 500-EXIT
036900 UNTIL WS-CTL-AT-EOF.
037000
037100*        FINAL QUEUE RENDER HAPPENS ONCE, AFTER THE LAST CONTROL-
037200*        FILE TRANSACTION, NOT AFTER EVERY TICK.
037300     PERFORM 600-WRITE-FINAL-RENDER THRU 600-EXIT.
037400
037500     PERFORM 905-CLOSE-ALL-FILES.
037600     DISPLAY 'TWRBAT01 ENDED - TICKS ELAPSED = '
037700 TWR-TICKS-ELAPSED.
037800     GOBACK.
037900
038000*-----------------------------------------------------------------
038100*    LOAD STEP 1 OF 5 - TICK-RECORD
038200*-----------------------------------------------------------------
038300 100-LOAD-TICK-FILE.
038400*        TICK-FILE IS A ONE-LINE SAVE FILE -- A SINGLE INTEGER,
038500*        THE NUMBER OF TICKS ALREADY ELAPSED BEFORE THIS RUN.  AN
038600*        EMPTY FILE OR A NON-NUMERIC VALUE IS A HARD REJECT.
038700     MOVE SPACES TO WS-ACFT-HDR-COUNT.
038800     READ TICK-FILE
038900   AT END
039000 MOVE 'Y' TO WS-REJECT-SW
039100 SET WS-RSN-BAD-TICK TO TRUE
039200 MOVE 'TICK FILE IS EMPTY' TO WS-REJECT-TEXT
039300 GO TO 100-EXIT.
039400     MOVE SPACES TO WS-ACFT-HDR-COUNT.
039500     UNSTRING TICK-FILE-RECORD DELIMITED BY SPACE
039600   INTO WS-ACFT-HDR-COUNT.
039700     IF WS-ACFT-HDR-COUNT NOT NUMERIC
039800   MOVE 'Y' TO WS-REJECT-SW
039900   SET WS-RSN-BAD-TICK TO TRUE
040000   MOVE 'TICKS-ELAPSED IS NOT A VALID INTEGER'
040100 TO WS-REJECT-TEXT
040200   GO TO 100-EXIT.
040300     MOVE WS-ACFT-HDR-COUNT TO TWR-TICKS-ELAPSED.
040400 100-EXIT.
040500     EXIT.
040600
040700*-----------------------------------------------------------------
040800*    LOAD STEP 2 OF 5 - AIRCRAFT-RECORD HEADER + N LINES
040900*-----------------------------------------------------------------
041000 200-LOAD-AIRCRAFT-FILE.
041100*        HEADER LINE CARRIES THE AIRCRAFT COUNT, THEN THAT MANY
041200*        COLON-DELIMITED DATA LINES FOLLOW.  EACH DATA LINE IS
041300*        HANDED TO 210-READ-ONE-AIRCRAFT BELOW.
041400     MOVE ZERO TO TWR-ROSTER-COUNT WS-ACFT-DATA-READ.
041500     READ AIRCRAFT-FILE
041600   AT END
041700 MOVE 'Y' TO WS-REJECT-SW
041800 SET WS-RSN-BAD-ACFT-COUNT TO TRUE
041900 MOVE 'AIRCRAFT FILE HAS NO HEADER LINE'
042000     TO WS-REJECT-TEXT
042100 GO TO 200-EXIT.
042200     MOVE SPACES TO WS-ACFT-HDR-COUNT.
042300     UNSTRING AIRCRAFT-FILE-RECORD DELIMITED BY SPACE
042400   INTO WS-ACFT-HDR-COUNT.
042500     IF WS-ACFT-HDR-COUNT NOT NUMERIC
042600   MOVE 'Y' TO WS-REJECT-SW
042700   SET WS-RSN-BAD-ACFT-COUNT TO TRUE
042800   MOVE 'AIRCRAFT-COUNT IS NOT A VALID INTEGER'
042900 TO WS-REJECT-TEXT
043000   GO TO 200-EXIT.
043100     MOVE WS-ACFT-HDR-COUNT TO WS-ACFT-HDR-COUNT-N.
043200
043300     PERFORM 210-READ-ONE-AIRCRAFT THRU 210-EXIT
043400   VARYING WS-LOOP-I FROM 1 BY 1
043500   UNTIL WS-LOOP-I > WS-ACFT-HDR-COUNT-N
043600OR WS-REJECTED.
043700
043800     IF NOT WS-REJECTED
043900  AND WS-ACFT-DATA-READ NOT = WS-ACFT-HDR-COUNT-N
044000   MOVE 'Y' TO WS-REJECT-SW
044100   SET WS-RSN-SHORT-ACFT-FILE TO TRUE
044200   MOVE 'FEWER AIRCRAFT LINES THAN THE HEADER COUNT'
044300 TO WS-REJECT-TEXT.
044400 200-EXIT.
044500     EXIT.
044600
044700 210-READ-ONE-AIRCRAFT.
044800*        ONE AIRCRAFT DATA LINE, SIX COLON-DELIMITED FIELDS --
044900*        CALLSIGN : CHAR-CODE : TASK-LIST : FUEL-AMOUNT :
045000*        EMERGENCY-FLAG : CARGO-AMOUNT.  REJECTED AS SOON AS ANY
045100*        ONE FIELD FAILS ITS OWN CHECK.
045200     READ AIRCRAFT-FILE
045300   AT END
045400 MOVE 'Y' TO WS-REJECT-SW
045500 SET WS-RSN-SHORT-ACFT-FILE TO TRUE
045600 MOVE 'FEWER AIRCRAFT LINES THAN THE HEADER COUNT'
045700     TO WS-REJECT-TEXT
045800 GO TO 210-EXIT.
045900     ADD 1 TO WS-ACFT-DATA-READ.
046000     ADD 1 TO TWR-ROSTER-COUNT.
046100     SET TWR-ACFT-IDX TO TWR-ROSTER-COUNT.
046200
046300     MOVE ZERO TO WS-ACFT-FIELD-TALLY.
046400     UNSTRING AIRCRAFT-FILE-RECORD DELIMITED BY ':'
046500   INTO WS-ACFT-CALLSIGN-IN
046600  WS-ACFT-CHARCODE-IN
046700  WS-ACFT-TASKLIST-IN
046800  WS-ACFT-FUEL-TEXT
046900  WS-ACFT-EMERG-IN
047000  WS-ACFT-CARGO-IN
047100   TALLYING IN WS-ACFT-FIELD-TALLY.
047200     IF WS-ACFT-FIELD-TALLY NOT = 6
047300   MOVE 'Y' TO WS-REJECT-SW
047400   SET WS-RSN-BAD-FIELD-COUNT TO TRUE
047500   MOVE 'AIRCRAFT LINE DOES NOT HAVE 6 COLON FIELDS'
047600 TO WS-REJECT-TEXT
047700   GO TO 210-EXIT.
047800
047900     MOVE WS-ACFT-CALLSIGN-IN TO TWR-ACFT-CALLSIGN(TWR-ACFT-IDX).
048000     MOVE WS-ACFT-CHARCODE-IN
048100              TO TWR-ACFT-CHAR-CODE(TWR-ACFT-IDX).
048200
048300*        THE CHARACTERISTICS CODE MUST RESOLVE AGAINST THE MODEL
048400*        TABLE BEFORE ANYTHING ELSE ON THE LINE CAN BE RANGE-
048500*        CHECKED -- FUEL AND CARGO CAPS BOTH COME FROM THE MODEL.
048600     PERFORM 240-LOOKUP-MODEL THRU 240-EXIT.
048700     IF WS-REJECTED GO TO 210-EXIT.
048800
048900*        FUEL-AMOUNT ARRIVES AS A FIXED NNNNNN.NN TEXT FIELD --
049000*        THE DECIMAL POINT IS CHECKED BY POSITION, NOT UNSTRING,
049100*        SINCE THE SAVE FILE NEVER OMITS IT OR PADS IT DIFFERENTLY.
049200     IF WS-ACFT-FUEL-TEXT (7:1) NOT = '.'
049300  OR WS-ACFT-FUEL-TEXT (1:6) NOT NUMERIC
049400  OR WS-ACFT-FUEL-TEXT (8:2) NOT NUMERIC
049500   MOVE 'Y' TO WS-REJECT-SW
049600   SET WS-RSN-BAD-FUEL-RANGE TO TRUE
049700   MOVE 'FUEL-AMOUNT IS NOT A VALID DECIMAL'
049800 TO WS-REJECT-TEXT
049900   GO TO 210-EXIT.
050000     MOVE WS-ACFT-FUEL-NUM TO TWR-ACFT-FUEL-AMT(TWR-ACFT-IDX).
050100     IF TWR-ACFT-FUEL-AMT(TWR-ACFT-IDX) >
050200 TWR-ACFT-FUEL-CAP(TWR-ACFT-IDX)
050300   MOVE 'Y' TO WS-REJECT-SW
050400   SET WS-RSN-BAD-FUEL-RANGE TO TRUE
050500   MOVE 'FUEL-AMOUNT EXCEEDS MODEL FUEL CAPACITY'
050600 TO WS-REJECT-TEXT
050700   GO TO 210-EXIT.
050800
050900     IF WS-ACFT-EMERG-IN = 'true '
051000   MOVE 'true ' TO TWR-ACFT-EMERG-FLAG(TWR-ACFT-IDX)
051100   MOVE 'Y'     TO TWR-ACFT-EMERG-SW(TWR-ACFT-IDX)
051200     ELSE IF WS-ACFT-EMERG-IN = 'false'
051300   MOVE 'false' TO TWR-ACFT-EMERG-FLAG(TWR-ACFT-IDX)
051400   MOVE 'N'     TO TWR-ACFT-EMERG-SW(TWR-ACFT-IDX)
051500     ELSE
051600   MOVE 'Y' TO WS-REJECT-SW
051700   SET WS-RSN-BAD-EMERG-FLAG TO TRUE
051800   MOVE 'EMERGENCY-FLAG IS NOT true OR false'
051900 TO WS-REJECT-TEXT
052000   GO TO 210-EXIT
052100     END-IF.
052200
052300     IF WS-ACFT-CARGO-IN NOT NUMERIC
052400   MOVE 'Y' TO WS-REJECT-SW
052500   SET WS-RSN-BAD-CARGO-RANGE TO TRUE
052600   MOVE 'CARGO-AMOUNT IS NOT A VALID INTEGER'
052700 TO WS-REJECT-TEXT
052800   GO TO 210-EXIT.
052900     MOVE WS-ACFT-CARGO-IN TO TWR-ACFT-CARGO-AMT(TWR-ACFT-IDX).
053000     IF TWR-ACFT-IS-PASSENGER(TWR-ACFT-IDX)
053100   IF TWR-ACFT-CARGO-AMT(TWR-ACFT-IDX) >
053200     TWR-ACFT-PASS-CAP(TWR-ACFT-IDX)
053300 MOVE 'Y' TO WS-REJECT-SW
053400 SET WS-RSN-BAD-CARGO-RANGE TO TRUE
053500 MOVE 'CARGO-AMOUNT EXCEEDS PASSENGER CAPACITY'
053600     TO WS-REJECT-TEXT
053700 GO TO 210-EXIT
053800   END-IF
053900     ELSE
054000   IF TWR-ACFT-CARGO-AMT(TWR-ACFT-IDX) >
054100     TWR-ACFT-FREIGHT-CAP(TWR-ACFT-IDX)
054200 MOVE 'Y' TO WS-REJECT-SW
054300 SET WS-RSN-BAD-CARGO-RANGE TO TRUE
054400 MOVE 'CARGO-AMOUNT EXCEEDS FREIGHT CAPACITY'
054500     TO WS-REJECT-TEXT
054600 GO TO 210-EXIT
054700   END-IF
054800     END-IF.
054900
055000     PERFORM 250-DECODE-TASK-LIST THRU 250-EXIT.
055100     IF WS-REJECTED GO TO 210-EXIT.
055200
055300     MOVE ZERO TO TWR-ACFT-TERM-NO(TWR-ACFT-IDX)
055400      TWR-ACFT-GATE-NO(TWR-ACFT-IDX).
055500     MOVE 'N' TO TWR-ACFT-IN-LANDQ-SW(TWR-ACFT-IDX)
055600     TWR-ACFT-IN-TAKEQ-SW(TWR-ACFT-IDX)
055700     TWR-ACFT-IN-LOADM-SW(TWR-ACFT-IDX).
055800 210-EXIT.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056200*    CHARACTERISTICS-CODE LOOKUP AGAINST THE MODEL TABLE.
056300*    CLASSIFIES PASSENGER-VS-FREIGHT PER THE CAPACITY RULE.
056400*-----------------------------------------------------------------
056500 240-LOOKUP-MODEL.
056600*        LINEAR SCAN OF THE 4-ROW MODEL TABLE -- SMALL ENOUGH
056700*        THAT A KEYED LOOKUP WOULD BE OVER-ENGINEERING.
056800     MOVE 'N' TO WS-ACFT-MODEL-FOUND-SW.
056900     PERFORM 241-SCAN-ONE-MODEL-ROW THRU 241-EXIT
057000   VARYING TWR-MODEL-IDX FROM 1 BY 1
057100   UNTIL TWR-MODEL-IDX > TWR-MAX-MODELS
057200OR WS-ACFT-MODEL-FOUND.
057300     IF NOT WS-ACFT-MODEL-FOUND
057400   MOVE 'Y' TO WS-REJECT-SW
057500   SET WS-RSN-UNKNOWN-MODEL TO TRUE
057600   MOVE 'CHARACTERISTICS-CODE IS NOT A KNOWN MODEL'
057700 TO WS-REJECT-TEXT.
057800 240-EXIT.
057900     EXIT.
058000
058100 241-SCAN-ONE-MODEL-ROW.
058200*        ON A MATCH, EVERY DERIVED ATTRIBUTE IS COPIED DOWN IN ONE
058300*        PASS -- FUEL CAP, PASSENGER/FREIGHT CAP, LOAD TIME, AND
058400*        THE PASSENGER-VS-FREIGHT CLASS (BY WHETHER PASS-CAP > 0).
058500     IF WS-ACFT-CHARCODE-IN = TWR-MODEL-CODE(TWR-MODEL-IDX)
058600   MOVE 'Y' TO WS-ACFT-MODEL-FOUND-SW
058700   MOVE TWR-MODEL-ACFT-TYPE(TWR-MODEL-IDX)
058800 TO TWR-ACFT-TYPE(TWR-ACFT-IDX)
058900   MOVE TWR-MODEL-FUEL-CAP(TWR-MODEL-IDX)
059000 TO TWR-ACFT-FUEL-CAP(TWR-ACFT-IDX)
059100   MOVE TWR-MODEL-PASS-CAP(TWR-MODEL-IDX)
059200 TO TWR-ACFT-PASS-CAP(TWR-ACFT-IDX)
059300   MOVE TWR-MODEL-FREIGHT-CAP(TWR-MODEL-IDX)
059400 TO TWR-ACFT-FREIGHT-CAP(TWR-ACFT-IDX)
059500   MOVE TWR-MODEL-LOAD-TIME(TWR-MODEL-IDX)
059600 TO TWR-ACFT-LOAD-TIME(TWR-ACFT-IDX)
059700   IF TWR-MODEL-PASS-CAP(TWR-MODEL-IDX) > 0
059800 MOVE 'PASSENGER' TO TWR-ACFT-CLASS(TWR-ACFT-IDX)
059900   ELSE
060000 MOVE 'FREIGHT'   TO TWR-ACFT-CLASS(TWR-ACFT-IDX)
060100   END-IF
060200     END-IF.
060300 241-EXIT.
060400     EXIT.
060500
060600*-----------------------------------------------------------------
060700*    TASK-LIST-ENCODED DECODE - COMMA TOKENS, EACH OPTIONALLY
060800*    TASKTYPE@PERCENT.  FLIGHT-OPS NEVER GAVE US A LIST-LEVEL
060900*    RULE FOR THIS FIELD (ORDERING, DUPLICATE TASKS, ETC) -
061000*    ONLY PER-TOKEN FORMAT RULES.  PER REQ AS-0361, A TOKEN
061100*    LIST IS ACCEPTED WHENEVER EVERY TOKEN IN IT VALIDATES ON
061200*    ITS OWN; DO NOT ADD LIST-LEVEL CHECKS WITHOUT A NEW REQ.
061300*-----------------------------------------------------------------
061400 250-DECODE-TASK-LIST.
061500     MOVE ZERO TO TWR-ACFT-TASK-COUNT(TWR-ACFT-IDX)
061600      TWR-ACFT-TASK-IDX(TWR-ACFT-IDX).
061700     INSPECT WS-ACFT-TASKLIST-IN TALLYING WS-ACFT-TASKLIST-LEN
061800 FOR CHARACTERS BEFORE INITIAL SPACE.
061900     IF WS-ACFT-TASKLIST-LEN = 0
062000   MOVE 'Y' TO WS-REJECT-SW
062100   SET WS-RSN-BAD-TASK-TYPE TO TRUE
062200   MOVE 'TASK-LIST-ENCODED IS EMPTY' TO WS-REJECT-TEXT
062300   GO TO 250-EXIT.
062400
062500     MOVE 1 TO WS-TASK-PTR.
062600     PERFORM 255-DECODE-ONE-TASK-TOKEN THRU 255-EXIT
062700   UNTIL WS-TASK-PTR > WS-ACFT-TASKLIST-LEN
062800OR WS-REJECTED.
062900 250-EXIT.
063000     EXIT.
063100
063200 255-DECODE-ONE-TASK-TOKEN.
063300*        ONE TOKEN, EITHER BARE "TASKTYPE" OR "TASKTYPE@PERCENT".
063400*        THE POINTER-FORM UNSTRING ADVANCES WS-TASK-PTR PAST THE
063500*        COMMA SO THE NEXT CALL PICKS UP WHERE THIS ONE LEFT OFF.
063600     MOVE SPACES TO WS-TASK-TOKEN.
063700     UNSTRING WS-ACFT-TASKLIST-IN (1:WS-ACFT-TASKLIST-LEN)
063800   DELIMITED BY ','
063900   INTO WS-TASK-TOKEN
064000   POINTER WS-TASK-PTR.
064100     ADD 1 TO TWR-ACFT-TASK-COUNT(TWR-ACFT-IDX).
064200     SET TWR-TASK-IDX TO TWR-ACFT-TASK-COUNT(TWR-ACFT-IDX).
064300
064400*        AT-SIGN COUNT TELLS US WHETHER THIS TOKEN CARRIES A
064500*        LOAD-PERCENT SUFFIX AT ALL -- ZERO MEANS A BARE TASK TYPE.
064600     MOVE ZERO TO WS-TASK-AT-TALLY.
064700     INSPECT WS-TASK-TOKEN TALLYING WS-TASK-AT-TALLY
064800 FOR ALL '@'.
064900     IF WS-TASK-AT-TALLY > 1
065000   MOVE 'Y' TO WS-REJECT-SW
065100   SET WS-RSN-MULTI-AT-IN-TASK TO TRUE
065200   MOVE 'TASK TOKEN CONTAINS MORE THAN ONE @'
065300 TO WS-REJECT-TEXT
065400   GO TO 255-EXIT.
065500
065600     MOVE SPACES TO WS-TASK-TYPE-PART WS-TASK-PCT-PART.
065700     IF WS-TASK-AT-TALLY = 1
065800   UNSTRING WS-TASK-TOKEN DELIMITED BY '@'
065900 INTO WS-TASK-TYPE-PART WS-TASK-PCT-PART
066000     ELSE
066100   MOVE WS-TASK-TOKEN TO WS-TASK-TYPE-PART
066200     END-IF.
066300
066400     IF WS-TASK-TYPE-PART NOT = 'AWAY'
066500  AND WS-TASK-TYPE-PART NOT = 'LAND'
066600  AND WS-TASK-TYPE-PART NOT = 'WAIT'
066700  AND WS-TASK-TYPE-PART NOT = 'LOAD'
066800  AND WS-TASK-TYPE-PART NOT = 'TAKEOFF'
066900   MOVE 'Y' TO WS-REJECT-SW
067000   SET WS-RSN-BAD-TASK-TYPE TO TRUE
067100   MOVE 'TASK-TYPE IS NOT AWAY/LAND/WAIT/LOAD/TAKEOFF'
067200 TO WS-REJECT-TEXT
067300   GO TO 255-EXIT.
067400     MOVE WS-TASK-TYPE-PART TO
067500   TWR-RA-TASK-TYPE(TWR-ACFT-IDX, TWR-TASK-IDX).
067600
067700     MOVE ZERO TO TWR-RA-TASK-PCT(TWR-ACFT-IDX, TWR-TASK-IDX).
067800     IF WS-TASK-AT-TALLY = 1
067900   IF WS-TASK-PCT-PART NOT NUMERIC
068000 MOVE 'Y' TO WS-REJECT-SW
068100 SET WS-RSN-BAD-PERCENT-RANGE TO TRUE
068200 MOVE 'LOAD-PERCENT IS NOT A VALID INTEGER'
068300     TO WS-REJECT-TEXT
068400 GO TO 255-EXIT
068500   END-IF
068600   MOVE WS-TASK-PCT-PART TO
068700 TWR-RA-TASK-PCT(TWR-ACFT-IDX, TWR-TASK-IDX)
068800   IF TWR-RA-TASK-PCT(TWR-ACFT-IDX, TWR-TASK-IDX) > 100
068900 MOVE 'Y' TO WS-REJECT-SW
069000 SET WS-RSN-BAD-PERCENT-RANGE TO TRUE
069100 MOVE 'LOAD-PERCENT OUT OF RANGE 0-100'
069200     TO WS-REJECT-TEXT
069300 GO TO 255-EXIT
069400   END-IF
069500     END-IF.
069600
069700     IF TWR-ACFT-TASK-COUNT(TWR-ACFT-IDX) = 1
069800   MOVE 1 TO TWR-ACFT-TASK-IDX(TWR-ACFT-IDX).
069900 255-EXIT.
070000     EXIT.
070100
070200*-----------------------------------------------------------------
070300*    LOAD STEP 3 OF 5 - TERMINAL-RECORD BLOCKS + GATE-RECORD LINES
070400*-----------------------------------------------------------------
070500 300-LOAD-TERMINAL-FILE.
070600*        HEADER CARRIES THE TERMINAL COUNT, THEN THAT MANY
070700*        TERMINAL BLOCKS FOLLOW -- EACH BLOCK IS ONE TERMINAL
070800*        HEADER LINE PLUS ITS OWN GATE-COUNT OF GATE LINES.
070900     MOVE ZERO TO TWR-TERM-COUNT.
071000     READ TERMINAL-FILE
071100   AT END
071200 MOVE 'Y' TO WS-REJECT-SW
071300 SET WS-RSN-BAD-TERM-HEADER TO TRUE
071400 MOVE 'TERMINAL FILE HAS NO HEADER LINE'
071500     TO WS-REJECT-TEXT
071600 GO TO 300-EXIT.
071700     MOVE SPACES TO WS-TERM-HDR-COUNT.
071800     UNSTRING TERMINAL-FILE-RECORD DELIMITED BY SPACE
071900   INTO WS-TERM-HDR-COUNT.
072000     IF WS-TERM-HDR-COUNT NOT NUMERIC
072100   MOVE 'Y' TO WS-REJECT-SW
072200   SET WS-RSN-BAD-TERM-HEADER TO TRUE
072300   MOVE 'TERMINAL-COUNT IS NOT A VALID INTEGER'
072400 TO WS-REJECT-TEXT
072500   GO TO 300-EXIT.
072600     MOVE WS-TERM-HDR-COUNT TO WS-TERM-HDR-COUNT-N.
072700
072800     PERFORM 320-READ-ONE-TERMINAL THRU 320-EXIT
072900   VARYING WS-LOOP-I FROM 1 BY 1
073000   UNTIL WS-LOOP-I > WS-TERM-HDR-COUNT-N
073100OR WS-REJECTED.
073200 300-EXIT.
073300     EXIT.
073400
073500 320-READ-ONE-TERMINAL.
073600*        ONE TERMINAL HEADER, FOUR COLON FIELDS -- TYPE : NUMBER
073700*        : EMERGENCY-FLAG : GATE-COUNT -- FOLLOWED BY GATE-COUNT
073800*        GATE LINES READ BY 330-READ-ONE-GATE BELOW.
073900     READ TERMINAL-FILE
074000   AT END
074100 MOVE 'Y' TO WS-REJECT-SW
074200 SET WS-RSN-SHORT-TERM-FILE TO TRUE
074300 MOVE 'FEWER TERMINAL BLOCKS THAN THE HEADER COUNT'
074400     TO WS-REJECT-TEXT
074500 GO TO 320-EXIT.
074600     ADD 1 TO TWR-TERM-COUNT.
074700     SET TWR-TERM-IDX TO TWR-TERM-COUNT.
074800
074900     MOVE ZERO TO WS-TERM-FIELD-TALLY.
075000     UNSTRING TERMINAL-FILE-RECORD DELIMITED BY ':'
075100   INTO WS-TERM-TYPE-IN WS-TERM-NUMBER-IN
075200  WS-TERM-EMERG-IN WS-TERM-GATES-IN
075300   TALLYING IN WS-TERM-FIELD-TALLY.
075400     IF WS-TERM-FIELD-TALLY NOT = 4
075500   MOVE 'Y' TO WS-REJECT-SW
075600   SET WS-RSN-BAD-TERM-HEADER TO TRUE
075700   MOVE 'TERMINAL HEADER DOES NOT HAVE 4 COLON FIELDS'
075800 TO WS-REJECT-TEXT
075900   GO TO 320-EXIT.
076000
076100*        TERMINAL-TYPE IS ONE OF TWO FIXED LITERALS ONLY -- NO
076200*        THIRD TERMINAL TYPE HAS EVER BEEN DEFINED FOR THE FIELD.
076300     IF WS-TERM-TYPE-IN = 'AirplaneTerminal  '
076400   MOVE 'AirplaneTerminal'   TO TWR-TERM-TYPE(TWR-TERM-IDX)
076500   MOVE 'AIRPLANE'           TO
076600                 TWR-TERM-ACFT-TYPE(TWR-TERM-IDX)
076700     ELSE IF WS-TERM-TYPE-IN = 'HelicopterTerminal'
076800   MOVE 'HelicopterTerminal' TO TWR-TERM-TYPE(TWR-TERM-IDX)
076900   MOVE 'HELICOPTER'         TO
077000                 TWR-TERM-ACFT-TYPE(TWR-TERM-IDX)
077100     ELSE
077200   MOVE 'Y' TO WS-REJECT-SW
077300   SET WS-RSN-BAD-TERM-HEADER TO TRUE
077400   MOVE 'TERMINAL-TYPE IS NOT A KNOWN LITERAL'
077500 TO WS-REJECT-TEXT
077600   GO TO 320-EXIT
077700     END-IF.
077800
077900     IF WS-TERM-NUMBER-IN NOT NUMERIC
078000  OR WS-TERM-NUMBER-IN = ZERO
078100   MOVE 'Y' TO WS-REJECT-SW
078200   SET WS-RSN-BAD-TERM-HEADER TO TRUE
078300   MOVE 'TERMINAL-NUMBER MUST BE A POSITIVE INTEGER'
078400 TO WS-REJECT-TEXT
078500   GO TO 320-EXIT.
078600     MOVE WS-TERM-NUMBER-IN TO TWR-TERM-NUMBER(TWR-TERM-IDX).
078700
078800     IF WS-TERM-EMERG-IN = 'true '
078900   MOVE 'true ' TO TWR-TERM-EMERG-FLAG(TWR-TERM-IDX)
079000   MOVE 'Y'     TO TWR-TERM-EMERG-SW(TWR-TERM-IDX)
079100     ELSE IF WS-TERM-EMERG-IN = 'false'
079200   MOVE 'false' TO TWR-TERM-EMERG-FLAG(TWR-TERM-IDX)
079300   MOVE 'N'     TO TWR-TERM-EMERG-SW(TWR-TERM-IDX)
079400     ELSE
079500   MOVE 'Y' TO WS-REJECT-SW
079600   SET WS-RSN-BAD-TERM-HEADER TO TRUE
079700   MOVE 'TERMINAL-EMERGENCY IS NOT true OR false'
079800 TO WS-REJECT-TEXT
079900   GO TO 320-EXIT
080000     END-IF.
080100
080200     IF WS-TERM-GATES-IN NOT NUMERIC
080300   MOVE 'Y' TO WS-REJECT-SW
080400   SET WS-RSN-BAD-TERM-HEADER TO TRUE
080500   MOVE 'NUM-GATES IS NOT A VALID INTEGER'
080600 TO WS-REJECT-TEXT
080700   GO TO 320-EXIT.
080800     MOVE WS-TERM-GATES-IN TO WS-TERM-GATES-N.
080900*        TWR-MAX-GATES (SEE TWRTRM COPYBOOK) IS THE SHOP-WIDE GATE
081000*        CAP -- A TERMINAL CLAIMING MORE GATES THAN THAT IS A BAD
081100*        SAVE FILE, NOT A TABLE-SIZE PROBLEM TO WORK AROUND HERE.
081200     IF WS-TERM-GATES-N > TWR-MAX-GATES
081300   MOVE 'Y' TO WS-REJECT-SW
081400   SET WS-RSN-BAD-TERM-HEADER TO TRUE
081500   MOVE 'NUM-GATES EXCEEDS THE GATE CAP FOR A TERMINAL'
081600 TO WS-REJECT-TEXT
081700   GO TO 320-EXIT.
081800     MOVE WS-TERM-GATES-N TO TWR-TERM-GATE-COUNT(TWR-TERM-IDX).
081900
082000     PERFORM 330-READ-ONE-GATE THRU 330-EXIT
082100   VARYING WS-LOOP-J FROM 1 BY 1
082200   UNTIL WS-LOOP-J > WS-TERM-GATES-N
082300OR WS-REJECTED.
082400 320-EXIT.
082500     EXIT.
082600
082700 330-READ-ONE-GATE.
082800*        ONE GATE LINE, TWO COLON FIELDS -- GATE-NUMBER : PARKED-
082900*        CALLSIGN, WHERE THE LITERAL "empty   " MEANS THE GATE
083000*        HAS NOTHING PARKED AT IT.  ANY OTHER CALLSIGN MUST
083100*        RESOLVE AGAINST THE ROSTER LOADED IN STEP 2.
083200     READ TERMINAL-FILE
083300   AT END
083400 MOVE 'Y' TO WS-REJECT-SW
083500 SET WS-RSN-BAD-GATE-LINE TO TRUE
083600 MOVE 'MISSING GATE LINE BEFORE NUM-GATES EXHAUSTED'
083700     TO WS-REJECT-TEXT
083800 GO TO 330-EXIT.
083900     SET TWR-GATE-IDX TO WS-LOOP-J.
084000
084100     MOVE ZERO TO WS-GATE-FIELD-TALLY.
084200     UNSTRING TERMINAL-FILE-RECORD DELIMITED BY ':'
084300   INTO WS-GATE-NUMBER-IN WS-GATE-CALLSIGN-IN
084400   TALLYING IN WS-GATE-FIELD-TALLY.
084500     IF WS-GATE-FIELD-TALLY NOT = 2
084600   MOVE 'Y' TO WS-REJECT-SW
084700   SET WS-RSN-BAD-GATE-LINE TO TRUE
084800   MOVE 'GATE LINE DOES NOT HAVE 2 COLON FIELDS'
084900 TO WS-REJECT-TEXT
085000   GO TO 330-EXIT.
085100     IF WS-GATE-NUMBER-IN NOT NUMERIC
085200  OR WS-GATE-NUMBER-IN = ZERO
085300   MOVE 'Y' TO WS-REJECT-SW
085400   SET WS-RSN-BAD-GATE-LINE TO TRUE
085500   MOVE 'GATE-NUMBER MUST BE A POSITIVE INTEGER'
085600 TO WS-REJECT-TEXT
085700   GO TO 330-EXIT.
085800     MOVE WS-GATE-NUMBER-IN TO
085900   TWR-GATE-NUMBER(TWR-TERM-IDX, TWR-GATE-IDX).
086000
086100*        A PARKED AIRCRAFT AT LOAD TIME CARRIES ITS TERMINAL/GATE
086200*        NUMBERS BACK INTO THE ROSTER ROW -- THIS IS THE ONLY
086300*        PLACE IN THE LOAD STEPS WHERE TERM-NO/GATE-NO ARE SET.
086400     IF WS-GATE-CALLSIGN-IN = 'empty   '
086500   MOVE 'empty   '  TO
086600 TWR-GATE-CALLSIGN(TWR-TERM-IDX, TWR-GATE-IDX)
086700   MOVE 'N' TO
086800 TWR-GATE-OCCUPIED-SW(TWR-TERM-IDX, TWR-GATE-IDX)
086900     ELSE
087000   PERFORM 440-RESOLVE-CALLSIGN THRU 440-EXIT
087100   IF NOT WS-ACFT-WAS-FOUND
087200 MOVE 'Y' TO WS-REJECT-SW
087300 SET WS-RSN-UNRESOLVED-CSIGN TO TRUE
087400 MOVE 'PARKED-CALLSIGN DOES NOT MATCH THE ROSTER'
087500     TO WS-REJECT-TEXT
087600 GO TO 330-EXIT
087700   END-IF
087800   MOVE WS-GATE-CALLSIGN-IN TO
087900 TWR-GATE-CALLSIGN(TWR-TERM-IDX, TWR-GATE-IDX)
088000   MOVE 'Y' TO
088100 TWR-GATE-OCCUPIED-SW(TWR-TERM-IDX, TWR-GATE-IDX)
088200   MOVE TWR-TERM-NUMBER(TWR-TERM-IDX)
088300 TO TWR-ACFT-TERM-NO(WS-FOUND-ACFT-IDX)
088400   MOVE TWR-GATE-NUMBER(TWR-TERM-IDX, TWR-GATE-IDX)
088500 TO TWR-ACFT-GATE-NO(WS-FOUND-ACFT-IDX)
088600     END-IF.
088700 330-EXIT.
088800     EXIT.
088900
089000*-----------------------------------------------------------------
089100*    CALLSIGN-TO-ROSTER-INDEX LOOKUP, USED BY GATE, QUEUE AND
089200*    LOADING-MAP DECODE (EACH MUST RESOLVE AGAINST THE ROSTER
089300*    LOADED IN STEP 2 - AN UNRESOLVABLE CALLSIGN IS REJECTED).
089400*-----------------------------------------------------------------
089500 440-RESOLVE-CALLSIGN.
089600     MOVE 'N' TO WS-FOUND-SW.
089700     MOVE ZERO TO WS-FOUND-ACFT-IDX.
089800     PERFORM 441-TEST-ONE-ROSTER-ROW THRU 441-EXIT
089900   VARYING TWR-ACFT-IDX FROM 1 BY 1
090000   UNTIL TWR-ACFT-IDX > TWR-ROSTER-COUNT
090100OR WS-ACFT-WAS-FOUND.
090200 440-EXIT.
090300     EXIT.
090400
090500 441-TEST-ONE-ROSTER-ROW.
090600     IF WS-GATE-CALLSIGN-IN = TWR-ACFT-CALLSIGN(TWR-ACFT-IDX)
090700   MOVE 'Y' TO WS-FOUND-SW
090800   MOVE TWR-ACFT-IDX TO WS-FOUND-ACFT-IDX
090900     END-IF.
091000 441-EXIT.
091100     EXIT.
091200
091300*-----------------------------------------------------------------
091400*    LOAD STEP 4 OF 5 - QUEUES SAVE FILE: TAKEOFF, LANDING,
091500*    LOADING, IN THAT FIXED ORDER
091600*-----------------------------------------------------------------
091700 400-LOAD-QUEUE-FILE.
091800     MOVE ZERO TO TWR-TAKEQ-COUNT TWR-LANDQ-COUNT TWR-LOADM-COUNT.
091900     PERFORM 410-READ-TAKEOFF-QUEUE THRU 410-EXIT.
092000     IF NOT WS-REJECTED
092100   PERFORM 420-READ-LANDING-QUEUE THRU 420-EXIT.
092200     IF NOT WS-REJECTED
092300   PERFORM 430-READ-LOADING-AIRCRAFT THRU 430-EXIT.
092400 400-EXIT.
092500     EXIT.
092600
092700 410-READ-TAKEOFF-QUEUE.
092800*        TAKEOFF-QUEUE BLOCK: ONE HEADER LINE ("TakeoffQueue:N"),
092900*        THEN (IF N > 0) ONE COMMA-LIST LINE OF N CALLSIGNS.
093000     READ QUEUE-FILE
093100   AT END
093200 MOVE 'Y' TO WS-REJECT-SW
093300 SET WS-RSN-BAD-QUEUE-HEADER TO TRUE
093400 MOVE 'QUEUE FILE IS MISSING THE TAKEOFF BLOCK'
093500     TO WS-REJECT-TEXT
093600 GO TO 410-EXIT.
093700     MOVE ZERO TO WS-QHDR-FIELD-TALLY.
093800     UNSTRING QUEUE-FILE-RECORD DELIMITED BY ':'
093900   INTO WS-QHDR-TYPE-IN WS-QHDR-COUNT-IN
094000   TALLYING IN WS-QHDR-FIELD-TALLY.
094100     IF WS-QHDR-FIELD-TALLY NOT = 2
094200  OR WS-QHDR-TYPE-IN NOT = 'TakeoffQueue   '
094300  OR WS-QHDR-COUNT-IN NOT NUMERIC
094400   MOVE 'Y' TO WS-REJECT-SW
094500   SET WS-RSN-BAD-QUEUE-HEADER TO TRUE
094600   MOVE 'TAKEOFF QUEUE HEADER IS MALFORMED'
094700 TO WS-REJECT-TEXT
094800   GO TO 410-EXIT.
094900     MOVE WS-QHDR-COUNT-IN TO WS-QHDR-COUNT-N.
095000     MOVE WS-QHDR-COUNT-N TO TWR-TAKEQ-COUNT.
095100     IF WS-QHDR-COUNT-N > 0
095200   PERFORM 450-READ-CALLSIGN-LIST THRU 450-EXIT
095300   IF NOT WS-REJECTED
095400 PERFORM 415-COPY-SCRATCH-TO-TAKEQ THRU 415-EXIT
095500     VARYING WS-QCS-IDX FROM 1 BY 1
095600     UNTIL WS-QCS-IDX > WS-QHDR-COUNT-N
095700   END-IF
095800     END-IF.
095900 410-EXIT.
096000     EXIT.
096100
096200 415-COPY-SCRATCH-TO-TAKEQ.
096300     MOVE TWR-LQS-CALLSIGN(WS-QCS-IDX)
096400   TO TWR-TAKEQ-CALLSIGN(WS-QCS-IDX).
096500 415-EXIT.
096600     EXIT.
096700
096800 420-READ-LANDING-QUEUE.
096900*        SAME SHAPE AS THE TAKEOFF BLOCK ABOVE -- HEADER LINE THEN
097000*        (IF N>0) ONE CALLSIGN-LIST LINE -- BUT THE LITERAL IS
097100*        'LandingQueue' AND THE RESULT FEEDS TWR-LANDQ-CALLSIGN
097200*        INSTEAD OF TWR-TAKEQ-CALLSIGN.
097300     READ QUEUE-FILE
097400   AT END
097500 MOVE 'Y' TO WS-REJECT-SW
097600 SET WS-RSN-BAD-QUEUE-HEADER TO TRUE
097700 MOVE 'QUEUE FILE IS MISSING THE LANDING BLOCK'
097800     TO WS-REJECT-TEXT
097900 GO TO 420-EXIT.
098000     MOVE ZERO TO WS-QHDR-FIELD-TALLY.
098100     UNSTRING QUEUE-FILE-RECORD DELIMITED BY ':'
098200   INTO WS-QHDR-TYPE-IN WS-QHDR-COUNT-IN
098300   TALLYING IN WS-QHDR-FIELD-TALLY.
098400     IF WS-QHDR-FIELD-TALLY NOT = 2
098500  OR WS-QHDR-TYPE-IN NOT = 'LandingQueue   '
098600  OR WS-QHDR-COUNT-IN NOT NUMERIC
098700   MOVE 'Y' TO WS-REJECT-SW
098800   SET WS-RSN-BAD-QUEUE-HEADER TO TRUE
098900   MOVE 'LANDING QUEUE HEADER IS MALFORMED'
099000 TO WS-REJECT-TEXT
099100   GO TO 420-EXIT.
099200     MOVE WS-QHDR-COUNT-IN TO WS-QHDR-COUNT-N.
099300     MOVE WS-QHDR-COUNT-N TO TWR-LANDQ-COUNT.
099400     IF WS-QHDR-COUNT-N > 0
099500   PERFORM 450-READ-CALLSIGN-LIST THRU 450-EXIT
099600   IF NOT WS-REJECTED
099700 PERFORM 425-COPY-SCRATCH-TO-LANDQ THRU 425-EXIT
099800     VARYING WS-QCS-IDX FROM 1 BY 1
099900     UNTIL WS-QCS-IDX > WS-QHDR-COUNT-N
100000   END-IF
100100     END-IF.
100200 420-EXIT.
100300     EXIT.
100400
100500 425-COPY-SCRATCH-TO-LANDQ.
100600     MOVE TWR-LQS-CALLSIGN(WS-QCS-IDX)
100700   TO TWR-LANDQ-CALLSIGN(WS-QCS-IDX).
100800 425-EXIT.
100900     EXIT.
101000
101100*-----------------------------------------------------------------
101200*    ONE COMMA-SEPARATED CALLSIGN LIST LINE, SHARED BY BOTH
101300*    QUEUE BLOCKS - EACH CALLSIGN MUST RESOLVE AGAINST THE
101400*    ROSTER.  RESULT IS LEFT IN TWR-LANDQ-SCRATCH REGARDLESS
101500*    OF WHICH QUEUE IS BEING READ (CALLER COPIES IT OUT).
101600*-----------------------------------------------------------------
101700 450-READ-CALLSIGN-LIST.
101800     READ QUEUE-FILE
101900   AT END
102000 MOVE 'Y' TO WS-REJECT-SW
102100 SET WS-RSN-BAD-QUEUE-HEADER TO TRUE
102200 MOVE 'MISSING CALLSIGN LIST LINE FOR A QUEUE BLOCK'
102300     TO WS-REJECT-TEXT
102400 GO TO 450-EXIT.
102500     INSPECT QUEUE-FILE-RECORD TALLYING WS-QCS-LINE-LEN
102600 FOR CHARACTERS BEFORE INITIAL SPACE.
102700     MOVE 1 TO WS-QCS-PTR.
102800     MOVE ZERO TO WS-QCS-IDX.
102900     PERFORM 451-READ-ONE-CALLSIGN-TOKEN THRU 451-EXIT
103000   UNTIL WS-QCS-PTR > WS-QCS-LINE-LEN OR WS-REJECTED.
103100 450-EXIT.
103200     EXIT.
103300
103400 451-READ-ONE-CALLSIGN-TOKEN.
103500     MOVE SPACES TO WS-QCS-TOKEN.
103600     UNSTRING QUEUE-FILE-RECORD (1:WS-QCS-LINE-LEN)
103700   DELIMITED BY ','
103800   INTO WS-QCS-TOKEN
103900   POINTER WS-QCS-PTR.
104000     ADD 1 TO WS-QCS-IDX.
104100     MOVE WS-QCS-TOKEN TO WS-GATE-CALLSIGN-IN.
104200     PERFORM 440-RESOLVE-CALLSIGN THRU 440-EXIT.
104300     IF NOT WS-ACFT-WAS-FOUND
104400   MOVE 'Y' TO WS-REJECT-SW
104500   SET WS-RSN-UNRESOLVED-CSIGN TO TRUE
104600   MOVE 'QUEUE CALLSIGN DOES NOT MATCH THE ROSTER'
104700 TO WS-REJECT-TEXT
104800     ELSE
104900   MOVE WS-QCS-TOKEN TO TWR-LQS-CALLSIGN(WS-QCS-IDX)
105000     END-IF.
105100 451-EXIT.
105200     EXIT.
105300
105400*-----------------------------------------------------------------
105500*    LOADINGAIRCRAFT SUB-BLOCK - CALLSIGN:TICKSREMAINING PAIRS.
105600*    NOTE - TICKS-REMAINING IS CHECKED FOR "< 0" HERE, NOT
105700*    "< 1", PER THE 960503 CHANGE-LOG ENTRY ABOVE.
105800*-----------------------------------------------------------------
105900 430-READ-LOADING-AIRCRAFT.
106000*        LOADINGAIRCRAFT HEADER CARRIES ITS OWN PAIR-COUNT (NOT THE
106100*        ROSTER COUNT) -- ZERO PAIRS IS A VALID, COMMON CASE AND
106200*        SKIPS 435-READ-LOADING-LIST ENTIRELY.
106300     READ QUEUE-FILE
106400   AT END
106500 MOVE 'Y' TO WS-REJECT-SW
106600 SET WS-RSN-BAD-LOADING-HDR TO TRUE
106700 MOVE 'QUEUE FILE IS MISSING THE LOADINGAIRCRAFT HDR'
106800     TO WS-REJECT-TEXT
106900 GO TO 430-EXIT.
107000     MOVE ZERO TO WS-QHDR-FIELD-TALLY.
107100     UNSTRING QUEUE-FILE-RECORD DELIMITED BY ':'
107200   INTO WS-QHDR-TYPE-IN WS-QHDR-COUNT-IN
107300   TALLYING IN WS-QHDR-FIELD-TALLY.
107400     IF WS-QHDR-FIELD-TALLY NOT = 2
107500  OR WS-QHDR-TYPE-IN NOT = 'LoadingAircraft'
107600  OR WS-QHDR-COUNT-IN NOT NUMERIC
107700   MOVE 'Y' TO WS-REJECT-SW
107800   SET WS-RSN-BAD-LOADING-HDR TO TRUE
107900   MOVE 'LOADINGAIRCRAFT HEADER IS MALFORMED'
108000 TO WS-REJECT-TEXT
108100   GO TO 430-EXIT.
108200     MOVE WS-QHDR-COUNT-IN TO WS-QHDR-COUNT-N.
108300     MOVE WS-QHDR-COUNT-N TO TWR-LOADM-COUNT.
108400     IF WS-QHDR-COUNT-N > 0
108500   PERFORM 435-READ-LOADING-LIST THRU 435-EXIT.
108600 430-EXIT.
108700     EXIT.
108800
108900 435-READ-LOADING-LIST.
109000*        ONE LINE OF COMMA-SEPARATED CALLSIGN:TICKS PAIRS -- THE
109100*        LOADING-MAP ANALOGUE OF 450-READ-CALLSIGN-LIST, EXCEPT
109200*        EACH TOKEN CARRIES A SECOND COLON-DELIMITED SUB-FIELD.
109300     READ QUEUE-FILE
109400   AT END
109500 MOVE 'Y' TO WS-REJECT-SW
109600 SET WS-RSN-BAD-LOADING-HDR TO TRUE
109700 MOVE 'MISSING CALLSIGN:TICKS LIST FOR LOADING MAP'
109800     TO WS-REJECT-TEXT
109900 GO TO 435-EXIT.
110000     INSPECT QUEUE-FILE-RECORD TALLYING WS-QCS-LINE-LEN
110100 FOR CHARACTERS BEFORE INITIAL SPACE.
110200     MOVE 1 TO WS-QCS-PTR.
110300     MOVE ZERO TO WS-QCS-IDX.
110400     PERFORM 436-READ-ONE-LOADING-PAIR THRU 436-EXIT
110500   UNTIL WS-QCS-PTR > WS-QCS-LINE-LEN OR WS-REJECTED.
110600 435-EXIT.
110700     EXIT.
110800
110900 436-READ-ONE-LOADING-PAIR.
111000*        TOKEN IS SPLIT ON THE COMMA FIRST, THEN THE TOKEN ITSELF IS
111100*        SPLIT ON THE COLON -- A TWO-LEVEL UNSTRING, NOT ONE CALL,
111200*        BECAUSE THE TICKS-REMAINING SUB-FIELD MUST BE VALIDATED
111300*        SEPARATELY FROM THE CALLSIGN SUB-FIELD.
111400     MOVE SPACES TO WS-LOAD-PAIR.
111500     UNSTRING QUEUE-FILE-RECORD (1:WS-QCS-LINE-LEN)
111600   DELIMITED BY ','
111700   INTO WS-LOAD-PAIR
111800   POINTER WS-QCS-PTR.
111900     ADD 1 TO WS-QCS-IDX.
112000     MOVE SPACES TO WS-LOAD-CALLSIGN-PART WS-LOAD-TICKS-PART.
112100     UNSTRING WS-LOAD-PAIR DELIMITED BY ':'
112200   INTO WS-LOAD-CALLSIGN-PART WS-LOAD-TICKS-PART
112300   TALLYING IN WS-QHDR-FIELD-TALLY.
112400     IF WS-QHDR-FIELD-TALLY NOT = 2
112500   MOVE 'Y' TO WS-REJECT-SW
112600   SET WS-RSN-BAD-LOADING-TICKS TO TRUE
112700   MOVE 'CALLSIGN:TICKS PAIR IS MALFORMED'
112800 TO WS-REJECT-TEXT
112900     ELSE IF WS-LOAD-TICKS-PART NOT NUMERIC
113000   MOVE 'Y' TO WS-REJECT-SW
113100   SET WS-RSN-BAD-LOADING-TICKS TO TRUE
113200   MOVE 'TICKS-REMAINING IS NOT A VALID INTEGER'
113300 TO WS-REJECT-TEXT
113400     ELSE
113500   MOVE WS-LOAD-CALLSIGN-PART TO WS-GATE-CALLSIGN-IN
113600   PERFORM 440-RESOLVE-CALLSIGN THRU 440-EXIT
113700   IF NOT WS-ACFT-WAS-FOUND
113800 MOVE 'Y' TO WS-REJECT-SW
113900 SET WS-RSN-UNRESOLVED-CSIGN TO TRUE
114000 MOVE 'LOADING-MAP CALLSIGN NOT ON THE ROSTER'
114100     TO WS-REJECT-TEXT
114200   ELSE
114300 MOVE WS-LOAD-CALLSIGN-PART TO
114400     TWR-LOADM-CALLSIGN(WS-QCS-IDX)
114500 MOVE WS-LOAD-TICKS-PART TO
114600     TWR-LOADM-TICKS-LEFT(WS-QCS-IDX)
114700 MOVE 'Y' TO
114800     TWR-ACFT-IN-LOADM-SW(WS-FOUND-ACFT-IDX)
114900   END-IF
115000     END-IF.
115100 436-EXIT.
115200     EXIT.
115300
115400*-----------------------------------------------------------------
115500*    STEP 5 - CONTROL FILE TRANSACTION LOOP (THE "BATCH STEP"
115600*    DRIVER).  EACH TICK TRANSACTION RUNS ONE CONTROLTOWER.TICK();
115700*    EACH LOAD TRANSACTION RUNS THE LOADAIRCRAFT() COUNTDOWN.
115800*-----------------------------------------------------------------
115900 500-PROCESS-CONTROL-TRANS.
116000     READ CONTROL-FILE
116100   AT END MOVE 'Y' TO WS-CTL-FILE-EOF.
116200     IF WS-CTL-AT-EOF
116300   GO TO 500-EXIT.
116400     IF CTL-COMMENT-FLAG = '*'
116500   GO TO 500-EXIT.
116600     IF CTL-CODE = 'TICK  '
116700   PERFORM 510-RUN-ONE-TICK THRU 510-EXIT
116800   ADD 1 TO TWR-TICKS-THIS-RUN
116900   PERFORM 530-WRITE-STATUS-LINE THRU 530-EXIT
117000     ELSE IF CTL-CODE = 'LOAD  '
117100   PERFORM 520-RUN-LOADING-COUNTDOWN THRU 520-EXIT
117200   PERFORM 530-WRITE-STATUS-LINE THRU 530-EXIT
117300     ELSE IF CTL-CODE = 'STAT  '
117400   PERFORM 530-WRITE-STATUS-LINE THRU 530-EXIT
117500     ELSE
117600   MOVE 'INVALID CONTROL-FILE TRANSACTION CODE'
117700 TO WS-RPT-ERR-TEXT
117800   WRITE REPORT-RECORD FROM WS-RPT-ERROR-LINE.
117900 500-EXIT.
118000     EXIT.
118100
118200*-----------------------------------------------------------------
118300*    ONE-TICK DRIVER - LOOP STRUCTURE PRESERVED PER REQ AS-0117:
118400*    THE LAND/TAKEOFF ATTEMPT AND THE FULL RE-FILE PASS ARE
118500*    BOTH REPEATED ONCE PER AIRCRAFT IN THE OUTER LOOP, NOT
118600*    ONCE PER TICK. THIS IS A KNOWN INEFFICIENCY CARRIED
118700*    FORWARD DELIBERATELY AND MUST NOT BE "OPTIMISED" AWAY.
118800*    SEE THE 930227 CHANGE-LOG ENTRY.
118900*-----------------------------------------------------------------
119000 510-RUN-ONE-TICK.
119100     IF (TWR-TICKS-ELAPSED - 1) = (((TWR-TICKS-ELAPSED - 1) / 2)
119200                        * 2)
119300   SET TWR-TICK-IS-LAND-FIRST TO TRUE
119400     ELSE
119500   SET TWR-TICK-IS-TAKEOFF-ONLY TO TRUE
119600     END-IF.
119700
119800     PERFORM 516-TICK-ONE-ROSTER-AIRCRAFT THRU 516-EXIT
119900   VARYING TWR-ACFT-IDX FROM 1 BY 1
120000   UNTIL TWR-ACFT-IDX > TWR-ROSTER-COUNT.
120100
120200     ADD 1 TO TWR-TICKS-ELAPSED.
120300 510-EXIT.
120400     EXIT.
120500
120600 516-TICK-ONE-ROSTER-AIRCRAFT.
120700*        THE LAND-FIRST/TAKEOFF-FIRST ALTERNATION SET IN 510 ABOVE
120800*        APPLIES PER AIRCRAFT, NOT PER TICK -- EVERY ROSTER ROW SEES
120900*        THE SAME ORDERING ON A GIVEN TICK.  A SUCCESSFUL LANDING
121000*        SUPPRESSES THE TAKEOFF ATTEMPT THIS TICK (AN AIRCRAFT THAT
121100*        JUST LANDED CANNOT ALSO DEPART).
121200     PERFORM 511-ADVANCE-ONE-AIRCRAFT THRU 511-EXIT.
121300     MOVE 'N' TO WS-LANDED-SW.
121400     IF TWR-TICK-IS-LAND-FIRST
121500   PERFORM 512-TRY-LAND-AIRCRAFT THRU 512-EXIT
121600   IF NOT WS-LANDING-OCCURRED
121700 PERFORM 513-TRY-TAKEOFF-AIRCRAFT THRU 513-EXIT
121800   END-IF
121900     ELSE
122000   PERFORM 513-TRY-TAKEOFF-AIRCRAFT THRU 513-EXIT
122100     END-IF.
122200     PERFORM 514-PLACE-ALL-IN-QUEUES THRU 514-EXIT.
122300 516-EXIT.
122400     EXIT.
122500
122600 511-ADVANCE-ONE-AIRCRAFT.
122700*    PER-TICK AIRCRAFT ADVANCE (FUEL BURN, AIRBORNE PHYSICS,
122800*    ETC.) LIVES IN THE AIRFRAME SUBSYSTEM, NOT IN THIS BATCH
122900*    SUITE - REQ AS-0140 CARRIES ONLY THE TASK-POINTER STEP.
123000     IF TWR-ACFT-TASK-IDX(TWR-ACFT-IDX) > 0
123100   SET TWR-TASK-IDX TO TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)
123200   IF TWR-RA-TASK-TYPE(TWR-ACFT-IDX, TWR-TASK-IDX)
123300     = 'AWAY   '
123400OR TWR-RA-TASK-TYPE(TWR-ACFT-IDX, TWR-TASK-IDX)
123500     = 'WAIT   '
123600 PERFORM 515-ADVANCE-TASK-POINTER THRU 515-EXIT
123700   END-IF
123800     END-IF.
123900 511-EXIT.
124000     EXIT.
124100
124200 515-ADVANCE-TASK-POINTER.
124300     IF TWR-ACFT-TASK-IDX(TWR-ACFT-IDX) <
124400 TWR-ACFT-TASK-COUNT(TWR-ACFT-IDX)
124500   ADD 1 TO TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)
124600     ELSE
124700   MOVE 1 TO TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)
124800     END-IF.
124900 515-EXIT.
125000     EXIT.
125100
125200*-----------------------------------------------------------------
125300*    LANDING ATTEMPT - PEEK THE LANDING QUEUE UNDER ITS PRIORITY
125400*    RULE (VIA TWRQUE02), FIND IT A GATE, PARK IT, UNLOAD IT,
125500*    ADVANCE IT.  NO PARTIAL STATE CHANGE ON A GATE MISS - THE
125600*    AIRCRAFT STAYS IN THE QUEUE.
125700*-----------------------------------------------------------------
125800 512-TRY-LAND-AIRCRAFT.
125900     IF TWR-LANDQ-COUNT = 0
126000   GO TO 512-EXIT.
126100     SET TWR-QUE-FN-LAND-PEEK TO TRUE.
126200     CALL 'TWRQUE02' USING TWR-QUE-LINKAGE, TWR-AIRCRAFT-TABLE,
126300 TWR-TERMINAL-TABLE, TWR-TAKEOFF-QUEUE,
126400 TWR-LANDING-QUEUE, TWR-LOADING-MAP,
126500 TWR-LANDQ-SCRATCH.
126600     IF NOT TWR-QUE-WAS-FOUND
126700   GO TO 512-EXIT.
126800
126900     MOVE TWR-LANDQ-CALLSIGN(TWR-QUE-LANDQ-IDX-OUT)
127000   TO WS-GATE-CALLSIGN-IN.
127100     PERFORM 440-RESOLVE-CALLSIGN THRU 440-EXIT.
127200     MOVE WS-FOUND-ACFT-IDX TO TWR-QUE-ACFT-IDX-IN.
127300
127400     SET TWR-QUE-FN-FIND-GATE TO TRUE.
127500     CALL 'TWRQUE02' USING TWR-QUE-LINKAGE, TWR-AIRCRAFT-TABLE,
127600 TWR-TERMINAL-TABLE, TWR-TAKEOFF-QUEUE,
127700 TWR-LANDING-QUEUE, TWR-LOADING-MAP,
127800 TWR-LANDQ-SCRATCH.
127900     IF NOT TWR-QUE-WAS-FOUND
128000   GO TO 512-EXIT.
128100
128200     SET TWR-TERM-IDX TO TWR-QUE-TERM-IDX-OUT.
128300     SET TWR-GATE-IDX TO TWR-QUE-GATE-IDX-OUT.
128400     MOVE WS-GATE-CALLSIGN-IN TO
128500   TWR-GATE-CALLSIGN(TWR-TERM-IDX, TWR-GATE-IDX).
128600     MOVE 'Y' TO TWR-GATE-OCCUPIED-SW(TWR-TERM-IDX, TWR-GATE-IDX).
128700     MOVE TWR-TERM-NUMBER(TWR-TERM-IDX)
128800   TO TWR-ACFT-TERM-NO(WS-FOUND-ACFT-IDX).
128900     MOVE TWR-GATE-NUMBER(TWR-TERM-IDX, TWR-GATE-IDX)
129000   TO TWR-ACFT-GATE-NO(WS-FOUND-ACFT-IDX).
129100
129200     SET TWR-QUE-FN-LAND-POP TO TRUE.
129300     CALL 'TWRQUE02' USING TWR-QUE-LINKAGE, TWR-AIRCRAFT-TABLE,
129400 TWR-TERMINAL-TABLE, TWR-TAKEOFF-QUEUE,
129500 TWR-LANDING-QUEUE, TWR-LOADING-MAP,
129600 TWR-LANDQ-SCRATCH.
129700     MOVE 'N' TO TWR-ACFT-IN-LANDQ-SW(WS-FOUND-ACFT-IDX).
129800
129900     MOVE ZERO TO TWR-ACFT-CARGO-AMT(WS-FOUND-ACFT-IDX).
130000     PERFORM 515-ADVANCE-TASK-POINTER THRU 515-EXIT.
130100     MOVE 'Y' TO WS-LANDED-SW.
130200 512-EXIT.
130300     EXIT.
130400
130500*-----------------------------------------------------------------
130600*    TAKEOFF ATTEMPT - PURE FIFO POP, NO GATE CHECK.
130700*-----------------------------------------------------------------
130800 513-TRY-TAKEOFF-AIRCRAFT.
130900     IF TWR-TAKEQ-COUNT = 0
131000   GO TO 513-EXIT.
131100     MOVE TWR-TAKEQ-CALLSIGN(1) TO WS-GATE-CALLSIGN-IN.
131200     PERFORM 440-RESOLVE-CALLSIGN THRU 440-EXIT.
131300
131400     SET TWR-QUE-FN-TAKE-POP TO TRUE.
131500     CALL 'TWRQUE02' USING TWR-QUE-LINKAGE, TWR-AIRCRAFT-TABLE,
131600 TWR-TERMINAL-TABLE, TWR-TAKEOFF-QUEUE,
131700 TWR-LANDING-QUEUE, TWR-LOADING-MAP,
131800 TWR-LANDQ-SCRATCH.
131900
132000     IF WS-ACFT-WAS-FOUND
132100   MOVE 'N' TO TWR-ACFT-IN-TAKEQ-SW(WS-FOUND-ACFT-IDX)
132200   PERFORM 515-ADVANCE-TASK-POINTER THRU 515-EXIT
132300     END-IF.
132400 513-EXIT.
132500     EXIT.
132600
132700*-----------------------------------------------------------------
132800*    FULL RE-FILE PASS, CALLED ONCE PER AIRCRAFT PROCESSED BY
132900*    THE OUTER LOOP (SEE THE BANNER COMMENT ABOVE
133000*    510-RUN-ONE-TICK).
133100*-----------------------------------------------------------------
133200 514-PLACE-ALL-IN-QUEUES.
133300     SET TWR-QUE-FN-PLACE-ALL TO TRUE.
133400     CALL 'TWRQUE02' USING TWR-QUE-LINKAGE, TWR-AIRCRAFT-TABLE,
133500 TWR-TERMINAL-TABLE, TWR-TAKEOFF-QUEUE,
133600 TWR-LANDING-QUEUE, TWR-LOADING-MAP,
133700 TWR-LANDQ-SCRATCH.
133800 514-EXIT.
133900     EXIT.
134000
134100*-----------------------------------------------------------------
134200*    LOADING COUNTDOWN - DECREMENT EVERY LOADING-MAP ENTRY BY
134300*    ONE TICK IN A SINGLE PASS; ZERO-DECREMENTED ENTRIES VACATE
134400*    THEIR GATE AND ADVANCE IMMEDIATELY, IN THE SAME PASS.
134500*-----------------------------------------------------------------
134600 520-RUN-LOADING-COUNTDOWN.
134700     PERFORM 521-COUNTDOWN-ONE-LOADM-ROW THRU 521-EXIT
134800   VARYING TWR-LOADM-IDX FROM 1 BY 1
134900   UNTIL TWR-LOADM-IDX > TWR-LOADM-COUNT.
135000 520-EXIT.
135100     EXIT.
135200
135300 521-COUNTDOWN-ONE-LOADM-ROW.
135400*        A ROW THAT HITS ZERO THIS TICK IS FINISHED LOADING -- ITS
135500*        TERM/GATE NUMBERS ARE CLEARED (THE AIRCRAFT VACATES THE
135600*        GATE) AND ITS TASK POINTER IS ADVANCED BEFORE THE ROW ITSELF
135700*        IS REMOVED FROM THE LOADING MAP BY 525 BELOW.
135800     SUBTRACT 1 FROM TWR-LOADM-TICKS-LEFT(TWR-LOADM-IDX).
135900     IF TWR-LOADM-TICKS-LEFT(TWR-LOADM-IDX) = 0
136000   MOVE TWR-LOADM-CALLSIGN(TWR-LOADM-IDX)
136100 TO WS-GATE-CALLSIGN-IN
136200   PERFORM 440-RESOLVE-CALLSIGN THRU 440-EXIT
136300   IF WS-ACFT-WAS-FOUND
136400 MOVE ZERO TO
136500     TWR-ACFT-TERM-NO(WS-FOUND-ACFT-IDX)
136600     TWR-ACFT-GATE-NO(WS-FOUND-ACFT-IDX)
136700 MOVE 'N' TO
136800     TWR-ACFT-IN-LOADM-SW(WS-FOUND-ACFT-IDX)
136900 SET TWR-ACFT-IDX TO WS-FOUND-ACFT-IDX
137000 PERFORM 515-ADVANCE-TASK-POINTER THRU 515-EXIT
137100   END-IF
137200   PERFORM 525-REMOVE-LOADM-ROW THRU 525-EXIT
137300     END-IF.
137400 521-EXIT.
137500     EXIT.
137600
137700 525-REMOVE-LOADM-ROW.
137800*        CLOSES THE GAP LEFT BY THE FINISHED ROW BY SHIFTING EVERY
137900*        ROW BEHIND IT DOWN ONE SLOT -- THE LOADING MAP HAS NO
138000*        "DELETED" FLAG, SO THE TABLE MUST STAY PACKED.
138100     PERFORM 526-SHIFT-ONE-LOADM-ROW THRU 526-EXIT
138200   VARYING WS-LOOP-I FROM TWR-LOADM-IDX BY 1
138300   UNTIL WS-LOOP-I >= TWR-LOADM-COUNT.
138400     SUBTRACT 1 FROM TWR-LOADM-COUNT.
138500     SET TWR-LOADM-IDX DOWN BY 1.
138600 525-EXIT.
138700     EXIT.
138800
138900 526-SHIFT-ONE-LOADM-ROW.
139000     MOVE TWR-LOADM-CALLSIGN(WS-LOOP-I + 1)
139100   TO TWR-LOADM-CALLSIGN(WS-LOOP-I).
139200     MOVE TWR-LOADM-TICKS-LEFT(WS-LOOP-I + 1)
139300   TO TWR-LOADM-TICKS-LEFT(WS-LOOP-I).
139400 526-EXIT.
139500     EXIT.
139600
139700*-----------------------------------------------------------------
139800*    STATUS-LINE RENDERING - HUMAN-READABLE TOWER SUMMARY
139900*-----------------------------------------------------------------
140000 530-WRITE-STATUS-LINE.
140100     MOVE SPACES TO WS-RENDER-LINE.
140200     STRING 'ControlTower: ' DELIMITED BY SIZE
140300TWR-TERM-COUNT    DELIMITED BY SIZE
140400' terminals, ' DELIMITED BY SIZE
140500TWR-ROSTER-COUNT  DELIMITED BY SIZE
140600' total aircraft (' DELIMITED BY SIZE
140700TWR-LANDQ-COUNT   DELIMITED BY SIZE
140800' LAND, ' DELIMITED BY SIZE
140900TWR-TAKEQ-COUNT   DELIMITED BY SIZE
141000' TAKEOFF, ' DELIMITED BY SIZE
141100TWR-LOADM-COUNT   DELIMITED BY SIZE
141200' LOAD)' DELIMITED BY SIZE
141300   INTO WS-RENDER-LINE.
141400     WRITE REPORT-RECORD FROM WS-RENDER-LINE.
141500 530-EXIT.
141600     EXIT.
141700
141800*-----------------------------------------------------------------
141900*    END-OF-RUN RENDER - MACHINE-READABLE FORM OF BOTH
142000*    QUEUES (TYPE:COUNT LINE, THEN THE CALLSIGN LIST IF ANY).
142100*    LANDING QUEUE IS RENDERED IN PRIORITY ORDER VIA TWRQUE02,
142200*    NOT PLAIN INSERTION ORDER.
142300*-----------------------------------------------------------------
142400 600-WRITE-FINAL-RENDER.
142500     MOVE SPACES TO WS-RENDER-LINE.
142600     STRING 'TakeoffQueue:' DELIMITED BY SIZE
142700TWR-TAKEQ-COUNT DELIMITED BY SIZE
142800   INTO WS-RENDER-LINE.
142900     WRITE REPORT-RECORD FROM WS-RENDER-LINE.
143000     IF TWR-TAKEQ-COUNT > 0
143100   PERFORM 610-RENDER-CALLSIGN-LINE THRU 610-EXIT.
143200
143300     SET TWR-QUE-FN-RENDER-LAND TO TRUE.
143400     CALL 'TWRQUE02' USING TWR-QUE-LINKAGE, TWR-AIRCRAFT-TABLE,
143500 TWR-TERMINAL-TABLE, TWR-TAKEOFF-QUEUE,
143600 TWR-LANDING-QUEUE, TWR-LOADING-MAP,
143700 TWR-LANDQ-SCRATCH.
143800
143900     MOVE SPACES TO WS-RENDER-LINE.
144000     STRING 'LandingQueue:' DELIMITED BY SIZE
144100TWR-LANDQ-COUNT DELIMITED BY SIZE
144200   INTO WS-RENDER-LINE.
144300     WRITE REPORT-RECORD FROM WS-RENDER-LINE.
144400     IF TWR-LANDQ-COUNT > 0
144500   MOVE SPACES TO WS-RENDER-LINE
144600   MOVE ZERO TO WS-RENDER-PTR
144700   PERFORM 620-RENDER-ONE-LANDQ-NAME THRU 620-EXIT
144800 VARYING TWR-LQS-IDX FROM 1 BY 1
144900 UNTIL TWR-LQS-IDX > TWR-LANDQ-COUNT
145000   WRITE REPORT-RECORD FROM WS-RENDER-LINE
145100     END-IF.
145200 600-EXIT.
145300     EXIT.
145400
145500 620-RENDER-ONE-LANDQ-NAME.
145600*        BUILDS THE COMMA-SEPARATED NAME LIST ONE CALLSIGN AT A TIME
145700*        SO THE SEPARATOR IS ONLY STRUNG IN AHEAD OF THE SECOND AND
145800*        LATER NAMES -- MIRRORS 611-RENDER-ONE-TAKEQ-NAME BELOW.
145900     IF TWR-LQS-IDX > 1
146000   STRING WS-RENDER-LINE DELIMITED BY SIZE
146100    ', ' DELIMITED BY SIZE
146200 INTO WS-RENDER-LINE
146300 WITH POINTER WS-RENDER-PTR
146400     END-IF.
146500     STRING TWR-LQS-CALLSIGN(TWR-LQS-IDX)
146600    DELIMITED BY SPACE
146700   INTO WS-RENDER-LINE
146800   WITH POINTER WS-RENDER-PTR.
146900 620-EXIT.
147000     EXIT.
147100
147200 610-RENDER-CALLSIGN-LINE.
147300     MOVE SPACES TO WS-RENDER-LINE.
147400     MOVE ZERO TO WS-RENDER-PTR.
147500     PERFORM 611-RENDER-ONE-TAKEQ-NAME THRU 611-EXIT
147600   VARYING TWR-TAKEQ-IDX FROM 1 BY 1
147700   UNTIL TWR-TAKEQ-IDX > TWR-TAKEQ-COUNT.
147800     WRITE REPORT-RECORD FROM WS-RENDER-LINE.
147900 610-EXIT.
148000     EXIT.
148100
148200 611-RENDER-ONE-TAKEQ-NAME.
148300     IF TWR-TAKEQ-IDX > 1
148400   STRING WS-RENDER-LINE DELIMITED BY SIZE
148500    ', ' DELIMITED BY SIZE
148600 INTO WS-RENDER-LINE
148700 WITH POINTER WS-RENDER-PTR
148800     END-IF.
148900     STRING TWR-TAKEQ-CALLSIGN(TWR-TAKEQ-IDX)
149000    DELIMITED BY SPACE
149100   INTO WS-RENDER-LINE
149200   WITH POINTER WS-RENDER-PTR.
149300 611-EXIT.
149400     EXIT.
149500
149600*-----------------------------------------------------------------
149700*    MODEL-TABLE INITIALISATION (SEE TWRACFT FOR WHY THIS IS
149800*    A SERIES OF MOVES RATHER THAN VALUE CLAUSES)
149900*-----------------------------------------------------------------
150000 800-INIT-MODEL-TABLE.
150100     SET TWR-MODEL-IDX TO 1.
150200     MOVE 'AIRBUS_A320'        TO TWR-MODEL-CODE(TWR-MODEL-IDX).
150300     MOVE 'AIRPLANE'           TO
150400                  TWR-MODEL-ACFT-TYPE(TWR-MODEL-IDX).
150500     MOVE 23860.00             TO
150600                  TWR-MODEL-FUEL-CAP(TWR-MODEL-IDX).
150700     MOVE 150                  TO
150800                  TWR-MODEL-PASS-CAP(TWR-MODEL-IDX).
150900     MOVE 0                    TO
151000               TWR-MODEL-FREIGHT-CAP(TWR-MODEL-IDX).
151100     MOVE 6                    TO
151200                 TWR-MODEL-LOAD-TIME(TWR-MODEL-IDX).
151300
151400*        ROW 2 - WIDE-BODY AIRLINER, FREIGHT-CAPABLE IN PRINCIPLE BUT
151500*        CARRIED HERE AS A ZERO-FREIGHT PASSENGER SHIP (NO MIXED
151600*        PASSENGER/FREIGHT MODEL EXISTS IN THE TABLE TODAY).
151700     SET TWR-MODEL-IDX TO 2.
151800     MOVE 'BOEING_747'         TO TWR-MODEL-CODE(TWR-MODEL-IDX).
151900     MOVE 'AIRPLANE'           TO
152000                  TWR-MODEL-ACFT-TYPE(TWR-MODEL-IDX).
152100     MOVE 183380.00            TO
152200                  TWR-MODEL-FUEL-CAP(TWR-MODEL-IDX).
152300     MOVE 0                    TO
152400                  TWR-MODEL-PASS-CAP(TWR-MODEL-IDX).
152500     MOVE 50000                TO
152600               TWR-MODEL-FREIGHT-CAP(TWR-MODEL-IDX).
152700     MOVE 12                   TO
152800                 TWR-MODEL-LOAD-TIME(TWR-MODEL-IDX).
152900
153000*        ROW 3 - LIGHT HELICOPTER, PASSENGER ONLY.  HELICOPTER MODELS
153100*        ARE DISTINGUISHED FROM AIRPLANE MODELS ONLY BY
153200*        TWR-MODEL-ACFT-TYPE -- THE FUEL/LOAD-TIME ARITHMETIC DOES
153300*        NOT BRANCH ON AIRCRAFT TYPE ANYWHERE IN THIS SUITE.
153400     SET TWR-MODEL-IDX TO 3.
153500     MOVE 'ROBINSON_R44'       TO TWR-MODEL-CODE(TWR-MODEL-IDX).
153600     MOVE 'HELICOPTER'         TO
153700                  TWR-MODEL-ACFT-TYPE(TWR-MODEL-IDX).
153800     MOVE 570.00                TO
153900                  TWR-MODEL-FUEL-CAP(TWR-MODEL-IDX).
154000     MOVE 4                     TO
154100                  TWR-MODEL-PASS-CAP(TWR-MODEL-IDX).
154200     MOVE 0                    TO
154300               TWR-MODEL-FREIGHT-CAP(TWR-MODEL-IDX).
154400     MOVE 3                    TO
154500                 TWR-MODEL-LOAD-TIME(TWR-MODEL-IDX).
154600
154700*        ROW 4 - HEAVY-LIFT HELICOPTER, FREIGHT ONLY.  TWR-MAX-MODELS
154800*        (TWRACFT COPYBOOK) IS 4 -- A FIFTH ROW REQUIRES RAISING THAT
154900*        CONSTANT AND EXTENDING THIS PARAGRAPH, NOT JUST THE OCCURS.
155000     SET TWR-MODEL-IDX TO 4.
155100     MOVE 'SIKORSKY_SKYCRANE'  TO TWR-MODEL-CODE(TWR-MODEL-IDX).
155200     MOVE 'HELICOPTER'         TO
155300                  TWR-MODEL-ACFT-TYPE(TWR-MODEL-IDX).
155400     MOVE 3328.00               TO
155500                  TWR-MODEL-FUEL-CAP(TWR-MODEL-IDX).
155600     MOVE 0                    TO
155700                  TWR-MODEL-PASS-CAP(TWR-MODEL-IDX).
155800     MOVE 25000                TO
155900               TWR-MODEL-FREIGHT-CAP(TWR-MODEL-IDX).
156000     MOVE 8                    TO
156100                 TWR-MODEL-LOAD-TIME(TWR-MODEL-IDX).
156200
156300     MOVE ZERO TO TWR-TICKS-ELAPSED TWR-TICKS-THIS-RUN.
156400
156500 820-REPORT-REJECT.
156600*        COMMON REJECT REPORTER -- THE REASON CODE AND FREE-TEXT ARE
156700*        SET BY THE LOAD-STEP PARAGRAPH THAT DETECTED THE PROBLEM;
156800*        THIS PARAGRAPH ONLY FORMATS AND WRITES THEM.  THE VERBOSE
156900*        CALLSIGN LINE IS DIAGNOSTIC ONLY AND DEPENDS ON UPSI-0
157000*        (SEE THE SPECIAL-NAMES PARAGRAPH).
157100     MOVE WS-REJECT-TEXT TO WS-RPT-ERR-TEXT.
157200     DISPLAY '*** TWRBAT01 REJECT - REASON '
157300 WS-REJECT-REASON ' - ' WS-REJECT-TEXT.
157400     IF TWR-VERBOSE-ON
157500   DISPLAY '*** VERBOSE - LAST CALLSIGN IN PROGRESS: '
157600     WS-ACFT-CALLSIGN-IN.
157700 820-EXIT.
157800     EXIT.
157900
158000*        ALL SIX FILES ARE OPENED TOGETHER, BEFORE ANY LOAD STEP
158100*        RUNS -- A BAD OPEN ON ANY ONE FILE IS FATAL TO THE WHOLE RUN,
158200*        NOT JUST THE STEP THAT WOULD HAVE USED IT, SINCE A PARTIAL
158300*        SET OF TOWER FILES CANNOT PRODUCE A TRUSTWORTHY REPORT.
158400 900-OPEN-ALL-FILES.
158500     OPEN INPUT  TICK-FILE
158600     AIRCRAFT-FILE
158700     TERMINAL-FILE
158800     QUEUE-FILE
158900     CONTROL-FILE
159000    OUTPUT REPORT-FILE.
159100     IF WS-TICKFILE-STATUS NOT = '00'
159200  OR WS-ACFTFILE-STATUS NOT = '00'
159300  OR WS-TRMFILE-STATUS NOT = '00'
159400  OR WS-QUEFILE-STATUS NOT = '00'
159500  OR WS-CTLFILE-STATUS NOT = '00'
159600  OR WS-RPTFILE-STATUS NOT = '00'
159700   DISPLAY 'ERROR OPENING ONE OR MORE TOWER FILES'
159800   DISPLAY 'TICK/ACFT/TRM/QUE/CTL/RPT STATUS: '
159900     WS-TICKFILE-STATUS ' ' WS-ACFTFILE-STATUS ' '
160000     WS-TRMFILE-STATUS  ' ' WS-QUEFILE-STATUS  ' '
160100     WS-CTLFILE-STATUS  ' ' WS-RPTFILE-STATUS
160200   MOVE 16 TO RETURN-CODE
160300   STOP RUN.
160400
160500*        NORMAL END-OF-RUN CLOSE -- NOT PERFORMED ON THE REJECT PATH,
160600*        WHICH GOES STRAIGHT TO 9999-ABEND-STOP BELOW AND LETS THE
160700*        OPERATING SYSTEM TEAR DOWN THE UNCLOSED FILES.
160800 905-CLOSE-ALL-FILES.
160900     CLOSE TICK-FILE AIRCRAFT-FILE TERMINAL-FILE
161000     QUEUE-FILE CONTROL-FILE REPORT-FILE.
161100
161200*        HARD-REJECT EXIT -- RETURN-CODE 20 TELLS THE JCL STEP THIS
161300*        RUN PRODUCED NO USABLE REPORT AT ALL (CONTRAST THE 16 USED
161400*        BY A FILE-OPEN FAILURE IN 900 ABOVE).
161500 9999-ABEND-STOP.
161600     MOVE 20 TO RETURN-CODE.
161700     STOP RUN.
161800
161900* END OF PROGRAM TWRBAT01
