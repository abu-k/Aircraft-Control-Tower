000100*****************************************************************
000200*                                                               *
000300*   COPY BOOK  . . . . . TWRQUE                                 *
000400*   DESCRIBES . . . . . THE THREE TOWER QUEUE/MAP TABLES --     *
000500*                       TAKEOFF QUEUE, LANDING QUEUE, AND THE   *
000600*                       LOADING-AIRCRAFT MAP -- SHARED BY       *
000700*                       TWRBAT01 (LOAD/DRIVE) AND TWRQUE02      *
000800*                       (ORDERING/PLACEMENT ENGINE).            *
000900*                                                               *
001000*   ALL THREE ARE KEPT IN INSERTION ORDER.  THE LANDING QUEUE   *
001100*   IS NOT PRE-SORTED -- ITS PRIORITY TIERS ARE APPLIED AT      *
001200*   PEEK/REMOVE/RENDER TIME BY TWRQUE02, NOT AT INSERT TIME.    *
001300*                                                               *
001400*****************************************************************
001500 01  TWR-QUE-MAX-VALUES.
001600     05  TWR-MAX-QUEUE              PIC 9(3)  COMP-3 VALUE 200.
001700     05  FILLER                     PIC X(05).
001800
001900 01  TWR-TAKEOFF-QUEUE.
002000     05  TWR-TAKEQ-COUNT            PIC 9(3)  COMP-3.
002100     05  TWR-TAKEQ-ROW OCCURS 200 TIMES
002200                           INDEXED BY TWR-TAKEQ-IDX.
002300   10  TWR-TAKEQ-CALLSIGN     PIC X(8).
002400   10  FILLER                PIC X(02).
002500     05  FILLER                     PIC X(05).
002600
002700 01  TWR-LANDING-QUEUE.
002800     05  TWR-LANDQ-COUNT            PIC 9(3)  COMP-3.
002900     05  TWR-LANDQ-ROW OCCURS 200 TIMES
003000                           INDEXED BY TWR-LANDQ-IDX.
003100   10  TWR-LANDQ-CALLSIGN     PIC X(8).
003200   10  FILLER                PIC X(02).
003300     05  FILLER                     PIC X(05).
003400
003500 01  TWR-LOADING-MAP.
003600     05  TWR-LOADM-COUNT            PIC 9(3)  COMP-3.
003700     05  TWR-LOADM-ROW OCCURS 200 TIMES
003800                           INDEXED BY TWR-LOADM-IDX.
003900   10  TWR-LOADM-CALLSIGN     PIC X(8).
004000   10  TWR-LOADM-TICKS-LEFT   PIC 9(4)  COMP-3.
004100   10  FILLER                PIC X(02).
004200     05  FILLER                     PIC X(05).
004300
004400*----------------------------------------------------------------
004500*    SCRATCH COPY OF THE LANDING QUEUE, USED ONLY BY TWRQUE02'S
004600*    RENDER-IN-PRIORITY-ORDER PARAGRAPHS -- REPEATED REMOVE-
004700*    UNDER-RULE AGAINST A COPY SO THE LIVE QUEUE ITSELF IS LEFT
004800*    UNTOUCHED BY A RENDER.
004900*----------------------------------------------------------------
005000 01  TWR-LANDQ-SCRATCH.
005100     05  TWR-LQS-COUNT              PIC 9(3)  COMP-3.
005200     05  TWR-LQS-ROW OCCURS 200 TIMES
005300                           INDEXED BY TWR-LQS-IDX.
005400   10  TWR-LQS-CALLSIGN       PIC X(8).
005500   10  FILLER                PIC X(02).
005600     05  FILLER                     PIC X(05).
