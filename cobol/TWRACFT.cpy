000100*****************************************************************
000200*                                                               *
000300*   COPY BOOK  . . . . . TWRACFT                                *
000400*   DESCRIBES . . . . . AIRCRAFT MODEL TABLE AND THE IN-MEMORY  *
000500*                       AIRCRAFT ROSTER ENTRY (ONE PER TAIL     *
000600*                       NUMBER ON THE FIELD) BUILT BY THE       *
000700*                       AIRCRAFT-FILE LOAD STEP OF TWRBAT01.    *
000800*                                                               *
000900*   THE MODEL TABLE IS THE CHARACTERISTICS LOOKUP -- EVERY      *
001000*   AIRCRAFT LINE IN THE SAVE FILE CARRIES A MODEL CODE THAT    *
001100*   MUST MATCH ONE OF THESE ROWS OR THE LINE IS REJECTED.       *
001200*   CAPACITIES AND THE GATE LOADING-TIME CONSTANT COME FROM     *
001300*   THIS TABLE, NOT FROM THE SAVE FILE ITSELF.                  *
001400*                                                               *
001500*   TWR-MAX-ROSTER AND TWR-MAX-TASKS ARE THE TABLE-SIZE LIMITS  *
001600*   USED THROUGHOUT THE TOWER SUITE -- RAISE THEM HERE ONLY.    *
001700*                                                               *
001800*****************************************************************
001900 01  TWR-MAX-VALUES.
002000     05  TWR-MAX-ROSTER             PIC 9(3)  COMP-3 VALUE 200.
002100     05  TWR-MAX-TASKS              PIC 9(2)  COMP-3 VALUE 20.
002200     05  TWR-MAX-MODELS             PIC 9(1)  COMP-3 VALUE 4.
002300     05  FILLER                     PIC X(05).
002400
002500*----------------------------------------------------------------
002600*    AIRCRAFT CHARACTERISTICS LOOKUP TABLE (FIXED, VALUE-LOADED)
002700*----------------------------------------------------------------
002800*    NOTE - THE FOUR ROWS ARE LOADED BY PARAGRAPH 800-INIT-
002900*    MODEL-TABLE IN TWRBAT01 (A SERIES OF MOVEs, NOT VALUE
003000*    CLAUSES) SO THE TABLE CAN BE RE-KEYED WITHOUT RECOUNTING
003100*    REDEFINES OFFSETS EVERY TIME A CAPACITY CHANGES.
003200 01  TWR-MODEL-TABLE.
003300     05  TWR-MODEL-ROW OCCURS 4 TIMES INDEXED BY TWR-MODEL-IDX.
003400         10  TWR-MODEL-CODE         PIC X(20).
003500         10  TWR-MODEL-ACFT-TYPE    PIC X(10).
003600         10  TWR-MODEL-FUEL-CAP     PIC 9(6)V9(2).
003700         10  TWR-MODEL-PASS-CAP     PIC 9(4).
003800         10  TWR-MODEL-FREIGHT-CAP  PIC 9(5).
003900         10  TWR-MODEL-LOAD-TIME    PIC 9(4)  COMP-3.
004000         10  FILLER                 PIC X(05).
004100
004200*----------------------------------------------------------------
004300*    DECODED TASK-LIST ENTRY (SUB-FIELD OF TASK-LIST-ENCODED)
004400*----------------------------------------------------------------
004500 01  TWR-TASK-TABLE.
004600     05  TWR-TASK-ROW OCCURS 20 TIMES INDEXED BY TWR-TASK-IDX.
004700         10  TWR-TASK-TYPE          PIC X(7).
004800             88  TWR-TASK-IS-AWAY       VALUE 'AWAY   '.
004900             88  TWR-TASK-IS-LAND       VALUE 'LAND   '.
005000             88  TWR-TASK-IS-WAIT       VALUE 'WAIT   '.
005100             88  TWR-TASK-IS-LOAD       VALUE 'LOAD   '.
005200             88  TWR-TASK-IS-TAKEOFF    VALUE 'TAKEOFF'.
005300         10  TWR-TASK-HAS-PERCENT   PIC X.
005400             88  TWR-TASK-PERCENT-PRESENT  VALUE 'Y'.
005500         10  TWR-TASK-PERCENT       PIC 9(3).
005600         10  FILLER                 PIC X(05).
005700
005800*----------------------------------------------------------------
005900*    ONE AIRCRAFT ROSTER SLOT -- THE WORKING COPY OF AN
006000*    AIRCRAFT-RECORD PLUS ITS DERIVED MODEL ATTRIBUTES, ITS
006100*    DECODED TASK LIST, AND ITS CURRENT TOWER DISPOSITION.
006200*----------------------------------------------------------------
006300 01  TWR-AIRCRAFT-TABLE.
006400     05  TWR-ROSTER-COUNT           PIC 9(3)  COMP-3.
006500     05  TWR-ROSTER-ROW OCCURS 200 TIMES INDEXED BY TWR-ACFT-IDX.
006600         10  TWR-ACFT-CALLSIGN      PIC X(8).
006700         10  TWR-ACFT-CHAR-CODE     PIC X(20).
006800         10  TWR-ACFT-TYPE          PIC X(10).
006900             88  TWR-ACFT-IS-AIRPLANE   VALUE 'AIRPLANE'.
007000             88  TWR-ACFT-IS-HELICOPTER VALUE 'HELICOPTER'.
007100         10  TWR-ACFT-CLASS         PIC X(9).
007200             88  TWR-ACFT-IS-PASSENGER  VALUE 'PASSENGER'.
007300             88  TWR-ACFT-IS-FREIGHT    VALUE 'FREIGHT'.
007400         10  TWR-ACFT-FUEL-AMT      PIC 9(6)V9(2).
007500         10  TWR-ACFT-FUEL-CAP      PIC 9(6)V9(2).
007600         10  TWR-ACFT-PASS-CAP      PIC 9(4).
007700         10  TWR-ACFT-FREIGHT-CAP   PIC 9(5).
007800         10  TWR-ACFT-CARGO-AMT     PIC 9(5).
007900         10  TWR-ACFT-LOAD-TIME     PIC 9(4)  COMP-3.
008000         10  TWR-ACFT-EMERG-FLAG    PIC X(5).
008100         10  TWR-ACFT-EMERG-SW      PIC X.
008200             88  TWR-ACFT-IN-EMERGENCY  VALUE 'Y'.
008300         10  TWR-ACFT-TASK-COUNT    PIC 9(2)  COMP-3.
008400         10  TWR-ACFT-TASK-IDX      PIC 9(2)  COMP-3.
008500         10  TWR-ACFT-TASK-LIST OCCURS 20 TIMES.
008600             15  TWR-RA-TASK-TYPE   PIC X(7).
008700             15  TWR-RA-TASK-PCT    PIC 9(3).
008800         10  TWR-ACFT-TERM-NO       PIC 9(3)  COMP-3.
008900         10  TWR-ACFT-GATE-NO       PIC 9(3)  COMP-3.
009000         10  TWR-ACFT-IN-LANDQ-SW   PIC X.
009100             88  TWR-ACFT-IN-LANDQ      VALUE 'Y'.
009200         10  TWR-ACFT-IN-TAKEQ-SW   PIC X.
009300             88  TWR-ACFT-IN-TAKEQ      VALUE 'Y'.
009400         10  TWR-ACFT-IN-LOADM-SW   PIC X.
009500             88  TWR-ACFT-IN-LOADM      VALUE 'Y'.
009600         10  FILLER                 PIC X(10).
