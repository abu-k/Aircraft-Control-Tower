000100*****************************************************************
000200*                                                               *
000300*   COPY BOOK  . . . . . TWRTRM                                 *
000400*   DESCRIBES . . . . . TERMINAL / GATE TABLE BUILT FROM THE    *
000500*                       TERMINALS-WITH-GATES SAVE FILE.         *
000600*                                                               *
000700*   TERMINALS ARE KEPT IN THE ORDER THEY WERE READ FROM THE     *
000800*   FILE -- THE GATE-FINDING RULE IN TWRQUE02 DEPENDS ON THIS   *
000900*   ORDER (FIRST ELIGIBLE TERMINAL WITH AN UNOCCUPIED GATE      *
001000*   WINS, SO RE-SORTING THE TABLE WOULD CHANGE BEHAVIOUR).      *
001100*                                                               *
001200*   TWR-MAX-GATES (6) IS THE SHOP-STANDARD GATE CAP PER REQ    *
001300*   AS-0139 -- NO TERMINAL ON THE FIELD HAS EVER LISTED MORE.   *
001400*                                                               *
001500*****************************************************************
001600 01  TWR-TRM-MAX-VALUES.
001700     05  TWR-MAX-TERMINALS          PIC 9(3)  COMP-3 VALUE 050.
001800     05  TWR-MAX-GATES              PIC 9(2)  COMP-3 VALUE 06.
001900     05  FILLER                     PIC X(05).
002000
002100 01  TWR-TERMINAL-TABLE.
002200     05  TWR-TERM-COUNT             PIC 9(3)  COMP-3.
002300     05  TWR-TERM-ROW OCCURS 50 TIMES INDEXED BY TWR-TERM-IDX.
002400   10  TWR-TERM-TYPE          PIC X(18).
002500       88  TWR-TERM-IS-AIRPLANE-TYPE
002600                                  VALUE 'AirplaneTerminal'.
002700       88  TWR-TERM-IS-HELICOPTER-TYPE
002800                            VALUE 'HelicopterTerminal'.
002900   10  TWR-TERM-ACFT-TYPE     PIC X(10).
003000   10  TWR-TERM-NUMBER        PIC 9(3).
003100   10  TWR-TERM-EMERG-FLAG    PIC X(5).
003200   10  TWR-TERM-EMERG-SW      PIC X.
003300       88  TWR-TERM-IN-EMERGENCY  VALUE 'Y'.
003400   10  TWR-TERM-GATE-COUNT    PIC 9(2)  COMP-3.
003500   10  TWR-TERM-GATE-ROW OCCURS 6 TIMES
003600                           INDEXED BY TWR-GATE-IDX.
003700       15  TWR-GATE-NUMBER       PIC 9(3).
003800       15  TWR-GATE-CALLSIGN     PIC X(8).
003900       15  TWR-GATE-OCCUPIED-SW  PIC X.
004000           88  TWR-GATE-IS-OCCUPIED  VALUE 'Y'.
004100   10  FILLER                 PIC X(08).
