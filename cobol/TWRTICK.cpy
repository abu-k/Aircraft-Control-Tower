000100*****************************************************************
000200*                                                               *
000300*   COPY BOOK  . . . . . TWRTICK                                *
000400*   DESCRIBES . . . . . TICK COUNTER / SIMULATION CLOCK         *
000500*                       BLOCK USED BY THE TOWER BATCH           *
000600*                       PROGRAMS (TWRBAT01, TWRQUE02).          *
000700*                                                               *
000800*   ONE VALUE IS CARRIED IN THE TICK SAVE FILE -- THE NUMBER    *
000900*   OF SIMULATION TICKS ALREADY ELAPSED.  THE SECOND FIELD IS   *
001000*   NOT PART OF THE SAVE FILE -- IT IS A RUN-TIME COUNTER OF    *
001100*   HOW MANY "TICK" TRANSACTIONS HAVE BEEN PROCESSED FROM THE   *
001200*   CONTROL FILE THIS RUN, KEPT FOR THE END-OF-RUN STATUS LINE. *
001300*                                                               *
001400*****************************************************************
001500 01  TWR-TICK-BLOCK.
001600     05  TWR-TICKS-ELAPSED          PIC 9(9)     COMP-3.
001700     05  TWR-TICKS-THIS-RUN         PIC 9(5)     COMP-3.
001800     05  TWR-TICK-PARITY-SW         PIC X.
001900         88  TWR-TICK-IS-LAND-FIRST     VALUE 'L'.
002000         88  TWR-TICK-IS-TAKEOFF-ONLY   VALUE 'T'.
002100     05  FILLER                     PIC X(12).
