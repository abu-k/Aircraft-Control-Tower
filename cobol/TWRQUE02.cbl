000100****************************************************************
000200* PROGRAM:  TWRQUE02
000300*           CONTROL TOWER SIMULATION - QUEUE ORDERING ENGINE
000400*
000500* AUTHOR :  MARIE DELACROIX
000600*           AIRSPACE SYSTEMS GROUP
000700* INSTALLATION.  METROPOLITAN AIRSPACE CONTROL DIV - DATA CENTER
000800* DATE-WRITTEN.  17 OCT 1989.
000900* DATE-COMPILED.
001000* SECURITY.      AIRSIDE OPS INTERNAL USE ONLY - NOT FOR RELEASE
001100*                OUTSIDE THE CONTROL DIVISION.
001200*
001300* CALLED BY TWRBAT01 ONCE PER FUNCTION REQUEST VIA TWR-QUE-
001400* LINKAGE (SEE TWRQLNK COPYBOOK).  HOLDS EVERY RULE THAT DECIDES
001500* WHICH GATE AN AIRCRAFT PARKS AT, WHICH AIRCRAFT LANDS NEXT,
001600* WHICH AIRCRAFT TAKES OFF NEXT, HOW THE THREE QUEUE/MAP TABLES
001700* ARE REPOPULATED EACH TICK, AND HOW THE LANDING QUEUE IS
001800* RENDERED IN PRIORITY ORDER FOR THE FINAL REPORT.  NONE OF
001900* THIS LOGIC IS DUPLICATED IN TWRBAT01 - THAT PROGRAM ONLY
002000* MOVES THE FUNCTION CODE AND READS BACK THE RESULT FIELDS.
002100*
002200*----------------------------------------------------------------
002300*                     C H A N G E   L O G
002400*----------------------------------------------------------------
002500* 891017 MD  INITIAL VERSION - SPLIT OUT OF TWRBAT01 SO THE
002600*            LANDING-QUEUE PRIORITY RULE LIVES IN ONE PLACE.
002700* 900305 MD  GATE-FINDING NOW SKIPS EMERGENCY-STATUS TERMINALS
002800*            ENTIRELY INSTEAD OF JUST SKIPPING OCCUPIED GATES
002900*            WITHIN THEM. REQ AS-0308.
003000* 910618 TO  LAND-PEEK TIER COMPARE CHANGED FROM "<=" TO "<" -
003100*            "<=" WAS LETTING A LATER-QUEUED AIRCRAFT AT THE
003200*            SAME TIER DISPLACE AN EARLIER ONE, BREAKING FIFO
003300*            FALLBACK WITHIN A TIER. REQ AS-0296.
003400* 920227 TO  LOW-FUEL TIER THRESHOLD CONFIRMED AT 20 PERCENT OF
003500*            RATED CAPACITY, NOT 20 PERCENT OF CURRENT LOAD.
003600*            DO NOT CHANGE WITHOUT CHECKING REQ AS-0117.
003700* 940812 MD  PLACE-ALL NOW CHECKS THE IN-QUEUE SWITCHES BEFORE
003800*            RE-ADDING AN AIRCRAFT SO A TICK DOES NOT QUEUE THE
003900*            SAME TAIL NUMBER TWICE. REQ AS-0355.
004000* 970514 TO  RENDER-LANDQ BUILT AGAINST THE SCRATCH COPY OF THE
004100*            LANDING QUEUE (TWR-LANDQ-SCRATCH) SO A REPORT RUN
004200*            NO LONGER DRAINS THE LIVE QUEUE. REQ AS-0402.
004300* 981130 MD  Y2K REMEDIATION - NO STORED DATE FIELDS IN THIS
004400*            PROGRAM, NO CODE CHANGE REQUIRED, LOGGED PER
004500*            DIVISION Y2K SIGN-OFF AS-Y2K-041.
004600****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID. TWRQUE02.
004900 AUTHOR. MARIE DELACROIX.
005000 INSTALLATION. METROPOLITAN AIRSPACE CONTROL DIV - DATA CENTER.
005100 DATE-WRITTEN. 17 OCT 1989.
005200 DATE-COMPILED.
005300 SECURITY. AIRSIDE OPS INTERNAL USE ONLY.
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS TWR-ALPHA-CLASS IS 'A' THRU 'Z'.
006200
006300*****************************************************************
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700
006800*----------------- PRIORITY-TIER SCRATCH AREA -------------------
006900 01  WS-TIER-SCAN-AREA.
007000     05  WS-BEST-TIER               PIC 9(1)  COMP-3 VALUE 9.
007100     05  WS-CUR-TIER                PIC 9(1)  COMP-3.
007200     05  WS-BEST-IDX                PIC 9(3)  COMP-3 VALUE 0.
007300     05  WS-FUEL-PERCENT            PIC 9(3)  COMP-3.
007400     05  FILLER                     PIC X(02).
007500*        RAW-BYTE VIEW OF THE WHOLE TIER-SCAN AREA - DUMPED TO
007600*        SYSOUT UNDER THE VERBOSE (UPSI-0) SWITCH WHEN A TRACE
007700*        OF THE SCAN IS NEEDED FOR A DISPUTED PRIORITY CALL.
007800 01  WS-TIER-SCAN-DUMP REDEFINES WS-TIER-SCAN-AREA PIC X(8).
007900
008000*----------------- GATE-FINDING SCRATCH AREA ---------------------
008100 01  WS-GATE-SCAN-AREA.
008200     05  WS-GATE-FOUND-SW           PIC X     VALUE 'N'.
008300   88  WS-GATE-FOUND              VALUE 'Y'.
008400     05  FILLER                     PIC X(03).
008500
008600*----------------- CALLSIGN LOOKUP SCRATCH AREA ------------------
008700 01  WS-LOOKUP-AREA.
008800     05  WS-LOOKUP-CALLSIGN         PIC X(8).
008900     05  WS-LOOKUP-FOUND-SW         PIC X     VALUE 'N'.
009000   88  WS-LOOKUP-FOUND            VALUE 'Y'.
009100     05  WS-LOOKUP-ACFT-IDX         PIC 9(3)  COMP-3.
009200     05  FILLER                     PIC X(04).
009300*        RAW-BYTE VIEW FOR THE SAME VERBOSE-SWITCH SYSOUT TRACE.
009400 01  WS-LOOKUP-DUMP REDEFINES WS-LOOKUP-AREA PIC X(15).
009500
009600*----------------- SHIFT-ON-REMOVE SCRATCH AREA ------------------
009700 01  WS-SHIFT-AREA.
009800     05  WS-SHIFT-IDX               PIC 9(3)  COMP-3.
009900     05  FILLER                     PIC X(02).
010000
010100*--------------- RENDER-IN-ORDER SCRATCH AREA ----------------
010200*    TWR-LANDQ-SCRATCH (COPY TWRQUE) IS LOADED FROM THE LIVE
010300*    LANDING QUEUE ON ENTRY, THEN SORTED INTO PRIORITY ORDER IN
010400*    PLACE (A SELECTION PASS PER OUTPUT SLOT) SO THE LIVE QUEUE
010500*    ITSELF IS NEVER TOUCHED BY A RENDER REQUEST - TWRBAT01
010600*    READS THE RESULT BACK OUT OF TWR-LQS-CALLSIGN, NOT OUT OF
010700*    THE LIVE TWR-LANDQ-CALLSIGN TABLE.
010800 01  WS-RENDER-AREA.
010900     05  WS-RENDER-OUT-COUNT        PIC 9(3)  COMP-3.
011000     05  WS-SWAP-CALLSIGN           PIC X(8).
011100     05  FILLER                     PIC X(02).
011200*        RAW-BYTE VIEW FOR THE SAME VERBOSE-SWITCH SYSOUT TRACE.
011300 01  WS-RENDER-DUMP REDEFINES WS-RENDER-AREA PIC X(13).
011400
011500*****************************************************************
011600 LINKAGE SECTION.
011700*****************************************************************
011800 COPY TWRQLNK.
011900 COPY TWRACFT.
012000 COPY TWRTRM.
012100 COPY TWRQUE.
012200
012300*****************************************************************
012400 PROCEDURE DIVISION USING TWR-QUE-LINKAGE
012500               TWR-AIRCRAFT-TABLE
012600               TWR-TERMINAL-TABLE
012700               TWR-TAKEOFF-QUEUE
012800               TWR-LANDING-QUEUE
012900               TWR-LOADING-MAP
013000               TWR-LANDQ-SCRATCH.
013100*****************************************************************
013200
013300*        SIX FUNCTION CODES, SIX MUTUALLY EXCLUSIVE BRANCHES -- THE
013400*        NESTED IF/ELSE LADDER (NOT EVALUATE) MATCHES HOW THE
013500*        ORIGINAL 1989 VERSION WAS WRITTEN, BACK WHEN ONLY THREE
013600*        FUNCTIONS EXISTED; EACH NEW FUNCTION CODE SINCE HAS BEEN
013700*        ADDED AS ONE MORE ELSE-IF RATHER THAN RECAST AS EVALUATE.
013800 000-MAIN.
013900     MOVE 'N' TO TWR-QUE-FOUND-SW.
014000     IF TWR-QUE-FN-FIND-GATE
014100   PERFORM 100-FIND-GATE THRU 100-EXIT
014200     ELSE
014300     IF TWR-QUE-FN-LAND-PEEK
014400   PERFORM 200-LAND-PEEK THRU 200-EXIT
014500     ELSE
014600     IF TWR-QUE-FN-LAND-POP
014700   PERFORM 300-LAND-POP THRU 300-EXIT
014800     ELSE
014900     IF TWR-QUE-FN-TAKE-POP
015000   PERFORM 400-TAKE-POP THRU 400-EXIT
015100     ELSE
015200     IF TWR-QUE-FN-PLACE-ALL
015300   PERFORM 500-PLACE-ALL THRU 500-EXIT
015400     ELSE
015500     IF TWR-QUE-FN-RENDER-LAND
015600   PERFORM 600-RENDER-LANDQ THRU 600-EXIT
015700     END-IF END-IF END-IF END-IF END-IF END-IF.
015800     GOBACK.
015900
016000*----------------------------------------------------------------
016100*    100-SERIES - GATE-FINDING RULE
016200*
016300*    FIRST TERMINAL, IN FILE ORDER, WHOSE ACFT-TYPE MATCHES THE
016400*    REQUESTING AIRCRAFT'S TYPE AND WHICH IS NOT IN EMERGENCY
016500*    STATUS, THAT HAS AN UNOCCUPIED GATE -- FIRST SUCH GATE, IN
016600*    GATE ORDER, WINS. AN EMERGENCY-STATUS TERMINAL IS SKIPPED
016700*    WHOLESALE EVEN WHEN IT HAS A MATCHING, UNOCCUPIED GATE.
016800*----------------------------------------------------------------
016900 100-FIND-GATE.
017000     MOVE ZERO TO TWR-QUE-TERM-IDX-OUT
017100      TWR-QUE-GATE-IDX-OUT.
017200     MOVE 'N' TO WS-GATE-FOUND-SW.
017300     PERFORM 110-SCAN-ONE-TERMINAL THRU 110-EXIT
017400   VARYING TWR-TERM-IDX FROM 1 BY 1
017500   UNTIL TWR-TERM-IDX > TWR-TERM-COUNT
017600OR WS-GATE-FOUND.
017700 100-EXIT.
017800     EXIT.
017900
018000 110-SCAN-ONE-TERMINAL.
018100     IF TWR-TERM-ACFT-TYPE(TWR-TERM-IDX) =
018200 TWR-ACFT-TYPE(TWR-QUE-ACFT-IDX-IN)
018300  AND NOT TWR-TERM-IN-EMERGENCY(TWR-TERM-IDX)
018400   PERFORM 111-SCAN-ONE-GATE THRU 111-EXIT
018500 VARYING TWR-GATE-IDX FROM 1 BY 1
018600 UNTIL TWR-GATE-IDX >
018700     TWR-TERM-GATE-COUNT(TWR-TERM-IDX)
018800    OR WS-GATE-FOUND
018900     END-IF.
019000 110-EXIT.
019100     EXIT.
019200
019300 111-SCAN-ONE-GATE.
019400*        THE OCCUPIED SWITCH, THE AIRCRAFT'S TERM/GATE NUMBERS, AND
019500*        THE FOUND-CALLSIGN ARE ALL SET HERE IN ONE STROKE SO THE
019600*        CALLER (TWRBAT01 512-TRY-LAND-AIRCRAFT) NEEDS NO SEPARATE
019700*        "NOW GO PARK IT" STEP -- FIND-GATE PARKS AS IT FINDS.
019800     IF NOT TWR-GATE-IS-OCCUPIED(TWR-TERM-IDX, TWR-GATE-IDX)
019900   MOVE 'Y' TO WS-GATE-FOUND-SW
020000   MOVE TWR-TERM-IDX TO TWR-QUE-TERM-IDX-OUT
020100   MOVE TWR-GATE-IDX TO TWR-QUE-GATE-IDX-OUT
020200   MOVE 'Y' TO TWR-QUE-FOUND-SW
020300   MOVE 'Y'
020400 TO TWR-GATE-OCCUPIED-SW(TWR-TERM-IDX, TWR-GATE-IDX)
020500   MOVE TWR-ACFT-CALLSIGN(TWR-QUE-ACFT-IDX-IN)
020600 TO TWR-GATE-CALLSIGN(TWR-TERM-IDX, TWR-GATE-IDX)
020700     END-IF.
020800 111-EXIT.
020900     EXIT.
021000
021100*----------------------------------------------------------------
021200*    200-SERIES - LANDING-QUEUE PEEK (NO REMOVAL)
021300*
021400*    TIER 1 - EMERGENCY AIRCRAFT (TWR-ACFT-IN-EMERGENCY).
021500*    TIER 2 - FUEL AT OR BELOW 20 PERCENT OF RATED CAPACITY.
021600*    TIER 3 - PASSENGER-CLASS AIRCRAFT.
021700*    TIER 4 - EVERYTHING ELSE (FREIGHT), FIFO ORDER.
021800*    THE SCAN KEEPS THE FIRST ROW FOUND AT THE LOWEST TIER SEEN
021900*    SO FAR (STRICT "<", NOT "<=") -- THIS IS WHAT PRESERVES
022000*    FIFO ORDER WITHIN A TIER. SEE REQ AS-0296.
022100*----------------------------------------------------------------
022200 200-LAND-PEEK.
022300     MOVE ZERO TO TWR-QUE-LANDQ-IDX-OUT.
022400     MOVE 9 TO WS-BEST-TIER.
022500     MOVE ZERO TO WS-BEST-IDX.
022600     IF TWR-LANDQ-COUNT > 0
022700   PERFORM 220-SCAN-ONE-LANDQ-ROW THRU 220-EXIT
022800 VARYING TWR-LANDQ-IDX FROM 1 BY 1
022900 UNTIL TWR-LANDQ-IDX > TWR-LANDQ-COUNT
023000     END-IF.
023100     IF WS-BEST-IDX > 0
023200   MOVE WS-BEST-IDX TO TWR-QUE-LANDQ-IDX-OUT
023300   MOVE 'Y' TO TWR-QUE-FOUND-SW
023400     END-IF.
023500 200-EXIT.
023600     EXIT.
023700
023800 220-SCAN-ONE-LANDQ-ROW.
023900*        A LANDING-QUEUE ROW THAT DOES NOT RESOLVE AGAINST THE
024000*        ROSTER IS SILENTLY SKIPPED RATHER THAN REJECTED -- BY THE
024100*        TIME THIS RUNS, TWRBAT01 HAS ALREADY VALIDATED EVERY
024200*        QUEUE CALLSIGN AT LOAD TIME, SO AN UNRESOLVED ROW HERE
024300*        WOULD MEAN INTERNAL TABLE CORRUPTION, NOT A BAD SAVE FILE.
024400     MOVE TWR-LANDQ-CALLSIGN(TWR-LANDQ-IDX) TO WS-LOOKUP-CALLSIGN.
024500     PERFORM 210-FIND-ACFT-BY-CALLSIGN THRU 210-EXIT.
024600     IF WS-LOOKUP-FOUND
024700   PERFORM 230-SCORE-ONE-TIER THRU 230-EXIT
024800   IF WS-CUR-TIER < WS-BEST-TIER
024900 MOVE WS-CUR-TIER TO WS-BEST-TIER
025000 MOVE TWR-LANDQ-IDX TO WS-BEST-IDX
025100   END-IF
025200     END-IF.
025300 220-EXIT.
025400     EXIT.
025500
025600*----------------------------------------------------------------
025700*    210-SERIES - CALLSIGN-TO-ROSTER-INDEX LOOKUP, USED BY THE
025800*    LAND-PEEK SCAN AND (INDIRECTLY) THE RENDER-IN-ORDER PASS.
025900*----------------------------------------------------------------
026000 210-FIND-ACFT-BY-CALLSIGN.
026100     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
026200     MOVE ZERO TO WS-LOOKUP-ACFT-IDX.
026300     PERFORM 211-TEST-ONE-ROSTER-ROW THRU 211-EXIT
026400   VARYING TWR-ACFT-IDX FROM 1 BY 1
026500   UNTIL TWR-ACFT-IDX > TWR-ROSTER-COUNT
026600OR WS-LOOKUP-FOUND.
026700 210-EXIT.
026800     EXIT.
026900
027000 211-TEST-ONE-ROSTER-ROW.
027100     IF TWR-ACFT-CALLSIGN(TWR-ACFT-IDX) = WS-LOOKUP-CALLSIGN
027200   MOVE 'Y' TO WS-LOOKUP-FOUND-SW
027300   MOVE TWR-ACFT-IDX TO WS-LOOKUP-ACFT-IDX
027400     END-IF.
027500 211-EXIT.
027600     EXIT.
027700
027800 230-SCORE-ONE-TIER.
027900*        TIERS ARE SCORED LOW-TO-HIGH AND EACH TEST CAN ONLY LOWER
028000*        THE TIER NEVER RAISE IT -- SO AN EMERGENCY AIRCRAFT THAT IS
028100*        ALSO LOW ON FUEL STILL ENDS AT TIER 1, NOT TIER 2, SINCE
028200*        THE EMERGENCY TEST RUNS LAST AND WINS ANY TIE.  FUEL-CAP OF
028300*        ZERO (SHOULD NEVER HAPPEN - EVERY MODEL ROW HAS A FUEL CAP)
028400*        IS GUARDED SO THE PERCENTAGE COMPUTE NEVER DIVIDES BY ZERO.
028500     MOVE 4 TO WS-CUR-TIER.
028600     IF TWR-ACFT-IS-PASSENGER(WS-LOOKUP-ACFT-IDX)
028700   MOVE 3 TO WS-CUR-TIER
028800     END-IF.
028900     IF TWR-ACFT-FUEL-CAP(WS-LOOKUP-ACFT-IDX) > 0
029000   COMPUTE WS-FUEL-PERCENT =
029100 (TWR-ACFT-FUEL-AMT(WS-LOOKUP-ACFT-IDX) * 100) /
029200  TWR-ACFT-FUEL-CAP(WS-LOOKUP-ACFT-IDX)
029300   IF WS-FUEL-PERCENT <= 20
029400 MOVE 2 TO WS-CUR-TIER
029500   END-IF
029600     END-IF.
029700     IF TWR-ACFT-IN-EMERGENCY(WS-LOOKUP-ACFT-IDX)
029800   MOVE 1 TO WS-CUR-TIER
029900     END-IF.
030000 230-EXIT.
030100     EXIT.
030200
030300*----------------------------------------------------------------
030400*    300-SERIES - LANDING-QUEUE REMOVE
030500*    REMOVES THE ROW AT TWR-QUE-LANDQ-IDX-OUT (SUPPLIED BY THE
030600*    CALLER FROM A PRIOR LAND-PEEK) AND CLOSES THE GAP.
030700*----------------------------------------------------------------
030800 300-LAND-POP.
030900*        TWR-QUE-LANDQ-IDX-OUT IS TRUSTED AS-IS -- IT CAME BACK FROM
031000*        A 200-LAND-PEEK CALL MOMENTS EARLIER IN THE SAME TICK, SO
031100*        THE BOUNDS CHECK HERE IS A BELT-AND-BRACES GUARD, NOT THE
031200*        PRIMARY VALIDATION.
031300     IF TWR-QUE-LANDQ-IDX-OUT > 0
031400  AND TWR-QUE-LANDQ-IDX-OUT NOT > TWR-LANDQ-COUNT
031500   PERFORM 310-SHIFT-ONE-LANDQ-ROW THRU 310-EXIT
031600 VARYING WS-SHIFT-IDX FROM TWR-QUE-LANDQ-IDX-OUT BY 1
031700 UNTIL WS-SHIFT-IDX > TWR-LANDQ-COUNT - 1
031800   SUBTRACT 1 FROM TWR-LANDQ-COUNT
031900   MOVE 'Y' TO TWR-QUE-FOUND-SW
032000     END-IF.
032100 300-EXIT.
032200     EXIT.
032300
032400*        CLOSES THE GAP ONE SLOT AT A TIME, SAME SHIFT-DOWN PATTERN
032500*        AS 410-SHIFT-ONE-TAKEQ-ROW BELOW AND TWRBAT01'S
032600*        526-SHIFT-ONE-LOADM-ROW -- NONE OF THE THREE TABLES CARRIES
032700*        A "DELETED" MARKER, SO EVERY REMOVAL MUST REPACK.
032800 310-SHIFT-ONE-LANDQ-ROW.
032900     MOVE TWR-LANDQ-CALLSIGN(WS-SHIFT-IDX + 1)
033000   TO TWR-LANDQ-CALLSIGN(WS-SHIFT-IDX).
033100 310-EXIT.
033200     EXIT.
033300
033400*----------------------------------------------------------------
033500*    400-SERIES - TAKEOFF-QUEUE REMOVE
033600*    PURE FIFO -- ALWAYS THE HEAD OF THE QUEUE.
033700*----------------------------------------------------------------
033800*        NO TIER RULE ON TAKEOFF -- THE SPEC DRAWS NO PRIORITY
033900*        DISTINCTION AMONG DEPARTING AIRCRAFT, SO THE QUEUE IS
034000*        STRAIGHT FIFO AND THE HEAD ROW ALWAYS WINS.
034100 400-TAKE-POP.
034200     IF TWR-TAKEQ-COUNT > 0
034300   PERFORM 410-SHIFT-ONE-TAKEQ-ROW THRU 410-EXIT
034400 VARYING WS-SHIFT-IDX FROM 1 BY 1
034500 UNTIL WS-SHIFT-IDX > TWR-TAKEQ-COUNT - 1
034600   SUBTRACT 1 FROM TWR-TAKEQ-COUNT
034700   MOVE 'Y' TO TWR-QUE-FOUND-SW
034800     END-IF.
034900 400-EXIT.
035000     EXIT.
035100
035200 410-SHIFT-ONE-TAKEQ-ROW.
035300     MOVE TWR-TAKEQ-CALLSIGN(WS-SHIFT-IDX + 1)
035400   TO TWR-TAKEQ-CALLSIGN(WS-SHIFT-IDX).
035500 410-EXIT.
035600     EXIT.
035700
035800*----------------------------------------------------------------
035900*    500-SERIES - PLACE-ALL
036000*
036100*    CALLED ONCE PER ROSTER AIRCRAFT PER TICK BY TWRBAT01'S
036200*    516-TICK-ONE-ROSTER-AIRCRAFT -- NOT ONCE PER TICK -- SO
036300*    THIS PARAGRAPH ITSELF RE-SCANS THE WHOLE ROSTER EVERY TIME
036400*    IT IS CALLED. THIS IS DELIBERATE, PER THE FLIGHT-OPS
036500*    REQUIREMENTS BINDER -- NOT AN OVERSIGHT -- DO NOT
036600*    "OPTIMIZE" IT TO A PER-AIRCRAFT CHECK OF ONLY
036700*    TWR-QUE-ACFT-IDX-IN. REQ AS-0117.
036800*----------------------------------------------------------------
036900 500-PLACE-ALL.
037000     PERFORM 510-PLACE-ONE-AIRCRAFT THRU 510-EXIT
037100   VARYING TWR-ACFT-IDX FROM 1 BY 1
037200   UNTIL TWR-ACFT-IDX > TWR-ROSTER-COUNT.
037300     MOVE 'Y' TO TWR-QUE-FOUND-SW.
037400 500-EXIT.
037500     EXIT.
037600
037700 510-PLACE-ONE-AIRCRAFT.
037800*        ONLY THE AIRCRAFT'S CURRENT TASK (NOT ITS WHOLE TASK LIST)
037900*        IS TESTED -- AN AIRCRAFT WITH A FUTURE 'LAND' TASK STAYS
038000*        OUT OF THE LANDING QUEUE UNTIL ITS TASK POINTER ACTUALLY
038100*        REACHES THAT TASK.  THE IN-QUEUE SWITCHES (TWR-ACFT-IN-
038200*        LANDQ-SW, ETC., SEE THE 940812 CHANGE-LOG ENTRY ABOVE)
038300*        ARE WHAT STOP A REPEATED CALL FROM DOUBLE-QUEUEING THE
038400*        SAME TAIL NUMBER WHILE ITS TASK POINTER SITS STILL.
038500     IF TWR-ACFT-TASK-IDX(TWR-ACFT-IDX) > 0
038600  AND TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)
038700    NOT > TWR-ACFT-TASK-COUNT(TWR-ACFT-IDX)
038800   IF TWR-RA-TASK-TYPE(TWR-ACFT-IDX,
038900     TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)) = 'LAND   '
039000AND NOT TWR-ACFT-IN-LANDQ(TWR-ACFT-IDX)
039100 ADD 1 TO TWR-LANDQ-COUNT
039200 MOVE TWR-ACFT-CALLSIGN(TWR-ACFT-IDX)
039300     TO TWR-LANDQ-CALLSIGN(TWR-LANDQ-COUNT)
039400 MOVE 'Y' TO TWR-ACFT-IN-LANDQ-SW(TWR-ACFT-IDX)
039500   END-IF
039600   IF TWR-RA-TASK-TYPE(TWR-ACFT-IDX,
039700     TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)) = 'TAKEOFF'
039800AND NOT TWR-ACFT-IN-TAKEQ(TWR-ACFT-IDX)
039900 ADD 1 TO TWR-TAKEQ-COUNT
040000 MOVE TWR-ACFT-CALLSIGN(TWR-ACFT-IDX)
040100     TO TWR-TAKEQ-CALLSIGN(TWR-TAKEQ-COUNT)
040200 MOVE 'Y' TO TWR-ACFT-IN-TAKEQ-SW(TWR-ACFT-IDX)
040300   END-IF
040400   IF TWR-RA-TASK-TYPE(TWR-ACFT-IDX,
040500     TWR-ACFT-TASK-IDX(TWR-ACFT-IDX)) = 'LOAD   '
040600AND NOT TWR-ACFT-IN-LOADM(TWR-ACFT-IDX)
040700 ADD 1 TO TWR-LOADM-COUNT
040800 MOVE TWR-ACFT-CALLSIGN(TWR-ACFT-IDX)
040900     TO TWR-LOADM-CALLSIGN(TWR-LOADM-COUNT)
041000 MOVE TWR-ACFT-LOAD-TIME(TWR-ACFT-IDX)
041100     TO TWR-LOADM-TICKS-LEFT(TWR-LOADM-COUNT)
041200 MOVE 'Y' TO TWR-ACFT-IN-LOADM-SW(TWR-ACFT-IDX)
041300   END-IF
041400     END-IF.
041500 510-EXIT.
041600     EXIT.
041700
041800*----------------------------------------------------------------
041900*    600-SERIES - RENDER LANDING QUEUE IN PRIORITY ORDER --
042000*    BUILDS TWR-LANDQ-SCRATCH FROM THE LIVE QUEUE ON ENTRY,
042100*    THEN REPEATEDLY PICKS THE
042200*    BEST-UNUSED SCRATCH ROW (SAME TIER RULE AS 200-LAND-PEEK)
042300*    UNTIL EVERY SCRATCH ROW HAS BEEN PICKED. THE LIVE QUEUE
042400*    ITSELF IS NEVER MODIFIED BY THIS FUNCTION. REQ AS-0402.
042500*----------------------------------------------------------------
042600 600-RENDER-LANDQ.
042700     MOVE TWR-LANDQ-COUNT TO TWR-LQS-COUNT.
042800     MOVE ZERO TO WS-RENDER-OUT-COUNT.
042900     IF TWR-LQS-COUNT > 0
043000   PERFORM 620-COPY-ONE-SCRATCH-ROW THRU 620-EXIT
043100 VARYING TWR-LQS-IDX FROM 1 BY 1
043200 UNTIL TWR-LQS-IDX > TWR-LQS-COUNT
043300   PERFORM 610-PICK-BEST-UNUSED THRU 610-EXIT
043400 UNTIL WS-RENDER-OUT-COUNT >= TWR-LQS-COUNT
043500     END-IF.
043600     MOVE 'Y' TO TWR-QUE-FOUND-SW.
043700 600-EXIT.
043800     EXIT.
043900
044000*        PLAIN INSERTION-ORDER COPY -- THE PRIORITY REORDERING
044100*        HAPPENS AFTERWARD, IN 610/611 BELOW, NOT DURING THIS COPY.
044200 620-COPY-ONE-SCRATCH-ROW.
044300     MOVE TWR-LANDQ-CALLSIGN(TWR-LQS-IDX)
044400   TO TWR-LQS-CALLSIGN(TWR-LQS-IDX).
044500 620-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------
044900*    ONE PASS OF THE PICK-BEST-UNUSED LOOP -- A SELECTION-SORT
045000*    STEP.  SCANS THE NOT-YET-PLACED TAIL OF THE SCRATCH TABLE
045100*    (POSITIONS WS-RENDER-OUT-COUNT + 1 THRU TWR-LQS-COUNT) FOR
045200*    THE LOWEST-TIER ROW, THEN SWAPS IT INTO THE NEXT OUTPUT
045300*    SLOT SO THE SCRATCH TABLE ITSELF ENDS UP IN PRIORITY ORDER
045400*    (TWRBAT01 READS TWR-LQS-CALLSIGN(1) THRU (TWR-LANDQ-COUNT)
045500*    DIRECTLY -- NOTHING IS WRITTEN BACK TO THE LIVE QUEUE).
045600*----------------------------------------------------------------
045700*        CLASSIC SELECTION-SORT INNER LOOP: SCAN THE UNPLACED TAIL
045800*        FOR THE LOWEST TIER, THEN SWAP IT INTO THE NEXT SLOT.  A
045900*        SWAP IS SKIPPED WHEN THE BEST ROW IS ALREADY IN PLACE
046000*        (WS-BEST-IDX = WS-RENDER-OUT-COUNT) TO AVOID A NO-OP MOVE.
046100 610-PICK-BEST-UNUSED.
046200     MOVE 9 TO WS-BEST-TIER.
046300     MOVE ZERO TO WS-BEST-IDX.
046400     PERFORM 611-SCORE-ONE-SCRATCH-ROW THRU 611-EXIT
046500   VARYING TWR-LQS-IDX FROM WS-RENDER-OUT-COUNT + 1 BY 1
046600   UNTIL TWR-LQS-IDX > TWR-LQS-COUNT.
046700     ADD 1 TO WS-RENDER-OUT-COUNT.
046800     IF WS-BEST-IDX > 0 AND WS-BEST-IDX NOT = WS-RENDER-OUT-COUNT
046900   MOVE TWR-LQS-CALLSIGN(WS-RENDER-OUT-COUNT)
047000 TO WS-SWAP-CALLSIGN
047100   MOVE TWR-LQS-CALLSIGN(WS-BEST-IDX)
047200 TO TWR-LQS-CALLSIGN(WS-RENDER-OUT-COUNT)
047300   MOVE WS-SWAP-CALLSIGN
047400 TO TWR-LQS-CALLSIGN(WS-BEST-IDX)
047500     END-IF.
047600 610-EXIT.
047700     EXIT.
047800
047900 611-SCORE-ONE-SCRATCH-ROW.
048000     MOVE TWR-LQS-CALLSIGN(TWR-LQS-IDX) TO WS-LOOKUP-CALLSIGN.
048100     PERFORM 210-FIND-ACFT-BY-CALLSIGN THRU 210-EXIT.
048200     IF WS-LOOKUP-FOUND
048300   PERFORM 230-SCORE-ONE-TIER THRU 230-EXIT
048400   IF WS-CUR-TIER < WS-BEST-TIER
048500 MOVE WS-CUR-TIER TO WS-BEST-TIER
048600 MOVE TWR-LQS-IDX TO WS-BEST-IDX
048700   END-IF
048800     END-IF.
048900 611-EXIT.
049000     EXIT.
